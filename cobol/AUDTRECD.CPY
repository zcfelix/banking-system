000100*****************************************************************
000200* AUDTRECD.CPY
000300* LEDGER SHOP  --  AUDIT LOG RECORD LAYOUT
000400* ONE RECORD PER OPERATION POSTED AGAINST THE LEDGER.  APPEND
000500* ONLY -- THIS SHOP NEVER REWRITES AN AUDIT RECORD.
000600* CALLER CODES THE GROUP LEVEL, E.G.
000700*     01  AU-REC.
000800*         COPY AUDTRECD.
000900* USED BY TRNPOST AND LEDGRUPD.
001000*****************************************************************
001100*  DATE      PROGRAMMER      REQUEST    DESCRIPTION
001200*  --------  --------------  ---------  ------------------------
001300*  04/02/89  R DUCOTE        BR-0117    ORIGINAL LAYOUT
001400*  01/26/98  M OYELARAN      BR-0561    Y2K -- CREATED-AT NOW X(26)
001500*****************************************************************
001600    02  AU-ID                       PIC 9(9).
001700    02  AU-OPERATION.
001800        03  AU-OPERATION-CODE       PIC X(10).
001900        03  FILLER                  PIC X(10).
002000    02  AU-ENTITY-TYPE.
002100        03  AU-ENTITY-TYPE-CODE     PIC X(11).
002200        03  FILLER                  PIC X(09).
002300    02  AU-ENTITY-ID.
002400        03  AU-ENTITY-ID-VALUE      PIC X(10).
002500        03  FILLER                  PIC X(02).
002600    02  AU-DETAILS                  PIC X(200).
002700    02  AU-CREATED-AT.
002800        03  AU-CREATED-DATE         PIC X(10).
002900        03  FILLER                  PIC X(01).
003000        03  AU-CREATED-TIME         PIC X(15).
