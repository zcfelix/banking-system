000100*(c) 1990 LEDGER DATA PROCESSING CENTER.  ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF LEDGER DATA
000400*PROCESSING CENTER.  THE COPYRIGHT NOTICE ABOVE DOES NOT
000500*EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE
000600*CODE.
000700*
000800*#ident  "@(#) batch/TRANPOST/BALCHK.cbl  $Revision: 1.3 $"
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. BALCHK.
001200 AUTHOR. T KASPRZAK.
001300 INSTALLATION. LEDGER DATA PROCESSING CENTER.
001400 DATE-WRITTEN. 02/18/90.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - BATCH POSTING SUBSYSTEM.
001700*****************************************************************
001800* BALCHK -- CALLED SUBPROGRAM.  ANSWERS WHETHER AN ACCOUNT HAS
001900* ENOUGH AVAILABLE BALANCE TO ABSORB A DEBIT-CLASS MOVEMENT.
002000* CALLER PASSES THE ACCOUNT-ID AND THE MOVEMENT AMOUNT (ALREADY
002100* POSITIVE FOR A DEBIT-CLASS TYPE, PER TR-AMOUNT SIGN RULE) AND
002200* RECEIVES BACK "Y" OR "N" IN THE THIRD PARAMETER.  AN ACCOUNT
002300* THAT CANNOT BE FOUND ON ACCOUNT-BALANCE-FILE IS TREATED AS
002400* INSUFFICIENT -- TRNPOST HAS NO OTHER WAY TO VERIFY IT.
002500* CALLED FROM TRNPOST ONLY.  KEEP THIS SUBPROGRAM SIDE-EFFECT
002600* FREE -- IT MUST NOT REWRITE THE BALANCE MASTER.
002700*****************************************************************
002800*  DATE      PROGRAMMER      REQUEST    DESCRIPTION
002900*  --------  --------------  ---------  ------------------------
003000*  02/18/90  T KASPRZAK      BR-0202    ORIGINAL PROGRAM (WAS THE
003100*                                       FUND PRICE-QUOTE LOOKUP
003200*                                       SERVER, REBUILT AS THE
003300*                                       LEDGER BALANCE CHECK)
003400*  01/26/98  M OYELARAN      BR-0563    Y2K -- NO DATE FIELDS IN
003500*                                       THIS PROGRAM, REVIEWED
003600*                                       AND CLOSED WITH NO CHANGE
003700*  11/15/99  M OYELARAN      BR-0600    Y2K FOLLOW-UP -- SAME
003800*  04/09/02  D WESCHLER      BR-0688    TREAT ACCOUNT NOT FOUND
003900*                                       AS INSUFFICIENT RATHER
004000*                                       THAN ABENDING THE RUN
004100*  06/03/05  D WESCHLER      BR-0748    LOOKUP RESULT NOW CARRIED
004200*                                       AS AN APPL-RETURN-CODE
004300*                                       AGAINST BC-FOUND/BC-NOT-
004400*                                       FOUND, SHOP STANDARD SINCE
004500*                                       THE OLD FUNDPRSR DAYS
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. USL-486.
005000 OBJECT-COMPUTER. USL-486.
005100 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ACCOUNT-BALANCE-FILE ASSIGN TO ACCTBAL
005600         ORGANIZATION INDEXED
005700         ACCESS DYNAMIC
005800         RECORD KEY AB-ACCOUNT-ID
005900         STATUS ACCTBAL-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ACCOUNT-BALANCE-FILE; RECORD 40.
006300 01  AB-ACCOUNT-BALANCE-REC.
006400     05  AB-ACCOUNT-ID               PIC X(12).
006500     05  AB-CURRENT-BALANCE          PIC S9(9)V99
006600                                      SIGN LEADING SEPARATE CHARACTER.
006700     05  AB-LAST-UPDATE-STAMP        PIC X(10).
006800     05  FILLER                      PIC X(06).
006900*
007000 WORKING-STORAGE SECTION.
007100*****************************************************************
007200* FILE STATUS
007300*****************************************************************
007400 01  ACCTBAL-STATUS.
007500     05  ACCTBAL-STATUS-1             PIC X.
007600     05  ACCTBAL-STATUS-2             PIC X.
007700*****************************************************************
007800* APPLICATION RETURN CODES -- SAME 77-LEVEL SHAPE THE SHOP USES
007900* ON EVERY LOOKUP SERVER (SEE FUNDPRSR, THIS PROGRAM'S ANCESTOR)
008000*****************************************************************
008100 77  BC-FOUND                      PIC S9(9) COMP-5 VALUE 1.
008200 77  BC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
008300*****************************************************************
008400* WORK AREAS
008500*****************************************************************
008600 01  WK-APPL-RETURN-CODE            PIC S9(9) COMP-5 VALUE ZERO.
008700 01  WK-LOOKUP-COUNT                PIC S9(9) COMP VALUE ZERO.
008800 01  WK-ACCOUNT-ID-WORK              PIC X(12).
008900 01  WK-ACCOUNT-ID-VIEW REDEFINES WK-ACCOUNT-ID-WORK.
009000     05  WK-ACCT-PREFIX               PIC X(04).
009100     05  WK-ACCT-DIGITS                PIC X(08).
009200*
009300 01  WK-BALANCE-WORK                 PIC S9(9)V99
009400                                      SIGN LEADING SEPARATE CHARACTER.
009500 01  WK-BALANCE-WORK-R REDEFINES WK-BALANCE-WORK.
009600     05  FILLER                       PIC X(01).
009700     05  WK-BALANCE-DIGITS             PIC 9(11).
009800*
009900 01  WK-AMOUNT-WORK                  PIC S9(9)V99
010000                                      SIGN LEADING SEPARATE CHARACTER.
010100 01  WK-AMOUNT-WORK-R REDEFINES WK-AMOUNT-WORK.
010200     05  FILLER                       PIC X(01).
010300     05  WK-AMOUNT-DIGITS               PIC 9(11).
010400*****************************************************************
010500* LOG MESSAGE DEFINITIONS
010600*****************************************************************
010700 01  LOGMSG.
010800     05  FILLER                    PIC X(11) VALUE
010900             "BALCHK   =>".
011000     05  LOGMSG-TEXT               PIC X(50).
011100 01  LOGMSG-ERR.
011200     05  FILLER                    PIC X(12) VALUE
011300             "BALCHK ERR=>".
011400     05  LOG-ERR-ROUTINE           PIC X(10).
011500     05  FILLER                    PIC X(21) VALUE
011600             " FAILED: TP-STATUS = ".
011700     05  LOG-ERR-TP-STATUS         PIC S9(9).
011800*
011900 LINKAGE SECTION.
012000 01  ACCOUNT-ID                     PIC X(12).
012100 01  MOVEMENT-AMOUNT                PIC S9(9)V99
012200                                     SIGN LEADING SEPARATE CHARACTER.
012300 01  SUFFICIENT-SWITCH              PIC X(01).
012400     88  SUFFICIENT               VALUE "Y".
012500     88  INSUFFICIENT             VALUE "N".
012600*
012700 PROCEDURE DIVISION USING ACCOUNT-ID
012800                           MOVEMENT-AMOUNT
012900                           SUFFICIENT-SWITCH.
013000*
013100 0000-MAIN.
013200     ADD 1 TO WK-LOOKUP-COUNT.
013300     MOVE ACCOUNT-ID TO WK-ACCOUNT-ID-WORK.
013400     MOVE MOVEMENT-AMOUNT TO WK-AMOUNT-WORK.
013500     MOVE "N" TO SUFFICIENT-SWITCH.
013600     OPEN INPUT ACCOUNT-BALANCE-FILE.
013700     PERFORM 1000-LOOKUP-BALANCE THRU 1000-EXIT.
013800     CLOSE ACCOUNT-BALANCE-FILE.
013900     GOBACK.
014000*
014100 1000-LOOKUP-BALANCE.
014200     MOVE ACCOUNT-ID TO AB-ACCOUNT-ID.
014300     READ ACCOUNT-BALANCE-FILE
014400         INVALID KEY
014500             MOVE BC-NOT-FOUND TO WK-APPL-RETURN-CODE
014600         NOT INVALID KEY
014700             MOVE BC-FOUND TO WK-APPL-RETURN-CODE.
014800     IF WK-APPL-RETURN-CODE = BC-NOT-FOUND
014900         MOVE "ACCOUNT NOT ON BALANCE FILE" TO LOGMSG-TEXT
015000         PERFORM 9500-WRITE-LOG THRU 9500-EXIT
015100         MOVE "N" TO SUFFICIENT-SWITCH
015200     ELSE
015300         MOVE AB-CURRENT-BALANCE TO WK-BALANCE-WORK
015400         PERFORM 1100-COMPARE-BALANCE THRU 1100-EXIT.
015500 1000-EXIT.
015600     EXIT.
015700*
015800 1100-COMPARE-BALANCE.
015900     IF WK-BALANCE-WORK NOT LESS THAN WK-AMOUNT-WORK
016000         MOVE "Y" TO SUFFICIENT-SWITCH
016100     ELSE
016200         MOVE "N" TO SUFFICIENT-SWITCH
016300         MOVE "BALANCE TOO LOW FOR MOVEMENT" TO LOGMSG-TEXT
016400         PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
016500 1100-EXIT.
016600     EXIT.
016700*
016800 9500-WRITE-LOG.
016900     DISPLAY LOGMSG.
017000 9500-EXIT.
017100     EXIT.
017200*
017300 9600-WRITE-LOG-ERR.
017400     DISPLAY LOGMSG-ERR.
017500 9600-EXIT.
017600     EXIT.
