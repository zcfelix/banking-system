000100*****************************************************************
000200* ERRRECD.CPY
000300* LEDGER SHOP  --  REJECT/DIAGNOSTIC LINE LAYOUT
000400* ONE OF THESE IS BUILT AND WRITTEN TO REJECTS-OUT FOR EVERY
000500* RULE A TRANSACTION FAILS -- A REJECTED RECORD CAN CARRY MORE
000600* THAN ONE OF THESE LINES.
000700* CALLER CODES THE GROUP LEVEL, E.G.
000800*     01  ER-REC.
000900*         COPY ERRRECD.
001000* USED BY TRANVAL, TRNPOST AND LEDGRUPD.
001100*****************************************************************
001200*  DATE      PROGRAMMER      REQUEST    DESCRIPTION
001300*  --------  --------------  ---------  ------------------------
001400*  04/02/89  R DUCOTE        BR-0117    ORIGINAL LAYOUT
001500*****************************************************************
001600    02  ER-CODE                     PIC X(30).
001700    02  FILLER                      PIC X(02).
001800    02  ER-PATH                     PIC X(60).
001900    02  FILLER                      PIC X(02).
002000    02  ER-TIMESTAMP                PIC X(26).
002100    02  FILLER                      PIC X(02).
002200    02  ER-ORDER-ID                 PIC X(12).
002300    02  FILLER                      PIC X(02).
002400    02  ER-ACCOUNT-ID               PIC X(12).
002500    02  FILLER                      PIC X(02).
002600    02  ER-MESSAGE                  PIC X(60).
