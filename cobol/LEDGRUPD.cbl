000100*(c) 1993 LEDGER DATA PROCESSING CENTER.  ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF LEDGER DATA
000400*PROCESSING CENTER.  THE COPYRIGHT NOTICE ABOVE DOES NOT
000500*EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE
000600*CODE.
000700*
000800*#ident  "@(#) batch/TRANPOST/LEDGRUPD.cbl  $Revision: 1.4 $"
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. LEDGRUPD.
001200 AUTHOR. B FALKENRATH.
001300 INSTALLATION. LEDGER DATA PROCESSING CENTER.
001400 DATE-WRITTEN. 07/14/93.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - BATCH POSTING SUBSYSTEM.
001700*****************************************************************
001800* LEDGRUPD -- MAINTENANCE PASS AGAINST TRANSACTION-LEDGER.
001900* READS ONE TRANS-UPDATE-IN CANDIDATE PER TRANSACTION AND EITHER
002000* UPDATES THE CATEGORY/DESCRIPTION OF AN EXISTING LEDGER RECORD
002100* OR REMOVES IT, GATED BY AN OPTIMISTIC-CONCURRENCY VERSION
002200* CHECK AGAINST TRAN-VERSION-FILE.  A CANDIDATE WHOSE EXPECTED
002300* VERSION DOES NOT MATCH THE VERSION ON FILE IS REJECTED AS A
002400* CONFLICT AND LEFT UNTOUCHED -- THIS RUN NEVER OVERLAYS A
002500* MOVEMENT THAT WAS UPDATED SINCE THE CALLER LAST READ IT.
002600* THIS PROGRAM DOES NOT POST NEW MOVEMENTS.  SEE TRNPOST.
002700*****************************************************************
002800*  DATE      PROGRAMMER      REQUEST    DESCRIPTION
002900*  --------  --------------  ---------  ------------------------
003000*  07/14/93  B FALKENRATH    BR-0412    ORIGINAL PROGRAM (WAS
003100*                                       THE FUND QUOTE UPDATE
003200*                                       SERVER, REBUILT AS THE
003300*                                       LEDGER MAINTENANCE PASS)
003400*  11/09/94  B FALKENRATH    BR-0430    ADD DELETE ACTION CODE,
003500*                                       WAS UPDATE-ONLY
003600*  03/22/96  T KASPRZAK      BR-0498    ADD OPTIMISTIC-CONCURRENCY
003700*                                       VERSION CHECK AGAINST NEW
003800*                                       TRAN-VERSION-FILE
003900*  01/26/98  M OYELARAN      BR-0564    Y2K -- AU-CREATED-AT
004000*                                       BUILT AS CENTURY-
004100*                                       INCLUSIVE X(26)
004200*  11/15/99  M OYELARAN      BR-0601    Y2K FOLLOW-UP -- CONTROL
004300*                                       FILE DATE STAMP CHECKED
004400*  09/17/02  D WESCHLER      BR-0695    REJECT UNKNOWN ACTION
004500*                                       CODE INSTEAD OF IGNORING
004600*                                       THE CANDIDATE
004700*  02/14/05  D WESCHLER      BR-0741    AUDIT-ID NOW DRAWN FROM THE
004800*                                       SHARED TRAN-ID-CTL-FILE --
004900*                                       A LOCAL RESTART-AT-1 COUNTER
005000*                                       WAS COLLIDING WITH AU-ID
005100*                                       VALUES TRNPOST HAD ALREADY
005200*                                       APPENDED TO AUDIT-LOG-OUT
005300*  06/03/05  D WESCHLER      BR-0751    VERSION-FILE LOOKUP RESULT
005400*                                       NOW CARRIED AS AN APPL-
005500*                                       RETURN-CODE AGAINST TV-
005600*                                       FOUND/TV-NOT-FOUND, SHOP
005700*                                       STANDARD 77-LEVEL PAIR
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. USL-486.
006200 OBJECT-COMPUTER. USL-486.
006300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TRANS-UPDATE-IN ASSIGN TO TRANUPD
006800         ORGANIZATION LINE SEQUENTIAL
006900         STATUS TRANUPD-STATUS.
007000     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLDGR
007100         ORGANIZATION INDEXED
007200         ACCESS DYNAMIC
007300         RECORD KEY TR-ID OF LG-REC
007400         ALTERNATE RECORD KEY TR-ORDER-ID OF LG-REC
007500             WITH DUPLICATES
007600         STATUS LEDGER-STATUS.
007700     SELECT TRAN-VERSION-FILE ASSIGN TO TRANVERS
007800         ORGANIZATION INDEXED
007900         ACCESS DYNAMIC
008000         RECORD KEY TV-ID
008100         STATUS TRANVERS-STATUS.
008200     SELECT TRAN-ID-CTL-FILE ASSIGN TO TRANCTL
008300         ORGANIZATION INDEXED
008400         ACCESS DYNAMIC
008500         RECORD KEY CTL-KEY
008600         STATUS CTL-STATUS.
008700     SELECT AUDIT-LOG-OUT ASSIGN TO AUDITOUT
008800         ORGANIZATION LINE SEQUENTIAL
008900         STATUS AUDIT-STATUS.
009000     SELECT REJECTS-OUT ASSIGN TO REJECTS
009100         ORGANIZATION LINE SEQUENTIAL
009200         STATUS REJECTS-STATUS.
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  TRANS-UPDATE-IN; RECORD 150.
009600 01  TU-REC.
009700     05  TU-ID                       PIC 9(9).
009800     05  TU-EXPECTED-VERSION         PIC 9(9).
009900     05  TU-ACTION-CODE              PIC X(06).
010000         88  TU-ACTION-IS-UPDATE       VALUE "UPDATE".
010100         88  TU-ACTION-IS-DELETE       VALUE "DELETE".
010200     05  TU-CATEGORY                 PIC X(20).
010300     05  TU-DESCRIPTION               PIC X(100).
010400     05  FILLER                      PIC X(06).
010500*
010600 FD  TRANSACTION-LEDGER; RECORD 183.
010700 01  LG-REC.
010800     COPY TRANRECD.
010900*
011000 FD  TRAN-VERSION-FILE; RECORD 20.
011100 01  TV-VERSION-REC.
011200     05  TV-ID                       PIC 9(9).
011300     05  TV-VERSION                  PIC 9(9) COMP.
011400     05  FILLER                      PIC X(07).
011500*
011600 FD  TRAN-ID-CTL-FILE; RECORD 30.
011700 01  CTL-REC.
011800     05  CTL-KEY                    PIC X(01).
011900     05  CTL-LAST-TRAN-ID           PIC 9(9) COMP.
012000     05  CTL-LAST-AUDIT-ID          PIC 9(9) COMP.
012100     05  CTL-LAST-STAMP             PIC X(10).
012200     05  FILLER                     PIC X(11).
012300*
012400 FD  AUDIT-LOG-OUT; RECORD 287.
012500 01  AU-REC.
012600     COPY AUDTRECD.
012700*
012800 FD  REJECTS-OUT; RECORD 210.
012900 01  RJ-REC.
013000     COPY ERRRECD.
013100*
013200 WORKING-STORAGE SECTION.
013300*****************************************************************
013400* FILE STATUS
013500*****************************************************************
013600 01  TRANUPD-STATUS.
013700     05  TRANUPD-STATUS-1            PIC X.
013800     05  TRANUPD-STATUS-2            PIC X.
013900 01  LEDGER-STATUS.
014000     05  LEDGER-STATUS-1             PIC X.
014100     05  LEDGER-STATUS-2             PIC X.
014200 01  TRANVERS-STATUS.
014300     05  TRANVERS-STATUS-1           PIC X.
014400     05  TRANVERS-STATUS-2           PIC X.
014500 01  CTL-STATUS.
014600     05  CTL-STATUS-1                PIC X.
014700     05  CTL-STATUS-2                PIC X.
014800 01  AUDIT-STATUS.
014900     05  AUDIT-STATUS-1              PIC X.
015000     05  AUDIT-STATUS-2              PIC X.
015100 01  REJECTS-STATUS.
015200     05  REJECTS-STATUS-1            PIC X.
015300     05  REJECTS-STATUS-2            PIC X.
015400*****************************************************************
015500* APPLICATION RETURN CODES -- SHOP STANDARD 77-LEVEL PAIR
015600*****************************************************************
015700 77  TV-FOUND                      PIC S9(9) COMP-5 VALUE 1.
015800 77  TV-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
015900 01  WK-APPL-RETURN-CODE           PIC S9(9) COMP-5 VALUE ZERO.
016000*****************************************************************
016100* COUNTERS
016200*****************************************************************
016300 01  WK-COUNTERS.
016400     05  WK-CANDIDATE-COUNT         PIC S9(9) COMP.
016500     05  WK-UPDATED-COUNT           PIC S9(9) COMP.
016600     05  WK-DELETED-COUNT           PIC S9(9) COMP.
016700     05  WK-REJECT-COUNT            PIC S9(9) COMP.
016800*
016900 01  WK-CONFLICT-SWITCH             PIC X(01).
017000     88  VERSION-CONFLICT            VALUE "Y".
017100 01  WK-NOTFOUND-SWITCH              PIC X(01).
017200     88  TRAN-ID-NOT-ON-FILE          VALUE "Y".
017300*
017400 01  WK-RUN-TIMESTAMP               PIC X(26) VALUE SPACES.
017500 01  WK-RUN-TIMESTAMP-R REDEFINES WK-RUN-TIMESTAMP.
017600     05  WK-RUN-DATE                PIC X(10).
017700     05  WK-RUN-FILLER               PIC X(01).
017800     05  WK-RUN-TIME                PIC X(15).
017900 01  WK-RUN-TIMESTAMP-D REDEFINES WK-RUN-TIMESTAMP.
018000     05  FILLER                      PIC X(26).
018100*
018200 01  WK-AUDIT-DETAILS.
018300     05  WK-DETAIL-TEXT              PIC X(200).
018400 01  WK-AUDIT-DETAILS-R REDEFINES WK-AUDIT-DETAILS.
018500     05  FILLER                      PIC X(200).
018600*
018700 01  WK-ENTITY-ID-WORK               PIC 9(9).
018800 01  WK-ENTITY-ID-EDIT PIC ZZZZZZZZ9.
018900*****************************************************************
019000* LOG MESSAGE DEFINITIONS
019100*****************************************************************
019200 01  LOGMSG.
019300     05  FILLER                    PIC X(13) VALUE
019400             "LEDGRUPD   =>".
019500     05  LOGMSG-TEXT               PIC X(50).
019600 01  LOGMSG-ERR.
019700     05  FILLER                    PIC X(14) VALUE
019800             "LEDGRUPD ERR=>".
019900     05  LOG-ERR-ROUTINE           PIC X(10).
020000     05  FILLER                    PIC X(21) VALUE
020100             " FAILED: TP-STATUS = ".
020200     05  LOG-ERR-TP-STATUS         PIC S9(9).
020300*
020400 LINKAGE SECTION.
020500*
020600 PROCEDURE DIVISION.
020700*
020800 0000-MAIN.
020900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
021000     PERFORM 3000-PROCESS-ONE-UPDATE THRU 3000-EXIT
021100         UNTIL TRANUPD-STATUS-1 = "1".
021200     PERFORM 0900-TERMINATE THRU 0900-EXIT.
021300     STOP RUN.
021400*
021500 0100-INITIALIZE.
021600     MOVE "Started" TO LOGMSG-TEXT.
021700     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
021800     OPEN INPUT TRANS-UPDATE-IN.
021900     OPEN I-O TRANSACTION-LEDGER.
022000     IF LEDGER-STATUS-1 NOT = "0" AND LEDGER-STATUS-1 NOT = "2"
022100         OPEN OUTPUT TRANSACTION-LEDGER
022200         CLOSE TRANSACTION-LEDGER
022300         OPEN I-O TRANSACTION-LEDGER.
022400     OPEN I-O TRAN-VERSION-FILE.
022500     IF TRANVERS-STATUS-1 NOT = "0" AND TRANVERS-STATUS-1 NOT = "2"
022600         OPEN OUTPUT TRAN-VERSION-FILE
022700         CLOSE TRAN-VERSION-FILE
022800         OPEN I-O TRAN-VERSION-FILE.
022900     OPEN I-O TRAN-ID-CTL-FILE.
023000     IF CTL-STATUS-1 NOT = "0" AND CTL-STATUS-1 NOT = "2"
023100         OPEN OUTPUT TRAN-ID-CTL-FILE
023200         CLOSE TRAN-ID-CTL-FILE
023300         OPEN I-O TRAN-ID-CTL-FILE.
023400     MOVE "1" TO CTL-KEY.
023500     READ TRAN-ID-CTL-FILE
023600         INVALID KEY
023700             MOVE ZERO TO CTL-LAST-TRAN-ID
023800             MOVE ZERO TO CTL-LAST-AUDIT-ID
023900             MOVE "1" TO CTL-KEY
024000             MOVE WK-RUN-DATE TO CTL-LAST-STAMP
024100             WRITE CTL-REC.
024200     OPEN EXTEND AUDIT-LOG-OUT.
024300     OPEN EXTEND REJECTS-OUT.
024400     MOVE ZERO TO WK-CANDIDATE-COUNT WK-UPDATED-COUNT
024500                  WK-DELETED-COUNT WK-REJECT-COUNT.
024600     PERFORM 8000-READ-NEXT-CANDIDATE THRU 8000-EXIT.
024700 0100-EXIT.
024800     EXIT.
024900*
025000 3000-PROCESS-ONE-UPDATE.
025100     ADD 1 TO WK-CANDIDATE-COUNT.
025200     MOVE "N" TO WK-CONFLICT-SWITCH.
025300     MOVE "N" TO WK-NOTFOUND-SWITCH.
025400     PERFORM 3100-CHECK-VERSION THRU 3100-EXIT.
025500     IF TRAN-ID-NOT-ON-FILE
025600         MOVE "TRANSACTION-NOT-FOUND" TO ER-CODE
025700         MOVE "LEDGRUPD.3100-CHECK-VERSION" TO ER-PATH
025800         MOVE "NO VERSION RECORD FOR THIS TRANSACTION ID"
025900             TO ER-MESSAGE
026000         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT
026100         ADD 1 TO WK-REJECT-COUNT
026200     ELSE
026300         IF VERSION-CONFLICT
026400             MOVE "TRANSACTION-CONFLICT" TO ER-CODE
026500             MOVE "LEDGRUPD.3100-CHECK-VERSION" TO ER-PATH
026600             MOVE "EXPECTED VERSION DOES NOT MATCH LEDGER"
026700                 TO ER-MESSAGE
026800             PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT
026900             ADD 1 TO WK-REJECT-COUNT
027000         ELSE
027100             PERFORM 3200-APPLY-ACTION THRU 3200-EXIT.
027200     PERFORM 8000-READ-NEXT-CANDIDATE THRU 8000-EXIT.
027300 3000-EXIT.
027400     EXIT.
027500*
027600 3100-CHECK-VERSION.
027700     MOVE TU-ID TO TV-ID.
027800     READ TRAN-VERSION-FILE
027900         INVALID KEY
028000             MOVE TV-NOT-FOUND TO WK-APPL-RETURN-CODE
028100         NOT INVALID KEY
028200             MOVE TV-FOUND TO WK-APPL-RETURN-CODE.
028300     IF WK-APPL-RETURN-CODE = TV-NOT-FOUND
028400         MOVE "Y" TO WK-NOTFOUND-SWITCH
028500     ELSE
028600         IF TU-EXPECTED-VERSION NOT = TV-VERSION
028700             MOVE "Y" TO WK-CONFLICT-SWITCH
028800         ELSE
028900             MOVE "N" TO WK-CONFLICT-SWITCH.
029000 3100-EXIT.
029100     EXIT.
029200*
029300 3200-APPLY-ACTION.
029400     IF TU-ACTION-IS-UPDATE
029500         PERFORM 4000-APPLY-UPDATE THRU 4000-EXIT
029600     ELSE
029700         IF TU-ACTION-IS-DELETE
029800             PERFORM 5000-APPLY-DELETE THRU 5000-EXIT
029900         ELSE
030000             MOVE "UNKNOWN-ACTION-CODE" TO ER-CODE
030100             MOVE "LEDGRUPD.3200-APPLY-ACTION" TO ER-PATH
030200             MOVE "TU-ACTION-CODE WAS NOT UPDATE OR DELETE"
030300                 TO ER-MESSAGE
030400             PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT
030500             ADD 1 TO WK-REJECT-COUNT.
030600 3200-EXIT.
030700     EXIT.
030800*
030900 4000-APPLY-UPDATE.
031000     MOVE TU-ID TO TR-ID OF LG-REC.
031100     READ TRANSACTION-LEDGER
031200         KEY IS TR-ID OF LG-REC
031300         INVALID KEY
031400             MOVE "TRANSACTION-NOT-FOUND" TO ER-CODE
031500             MOVE "LEDGRUPD.4000-APPLY-UPDATE" TO ER-PATH
031600             MOVE "TRANSACTION ID NOT ON THE LEDGER" TO ER-MESSAGE
031700             PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT
031800             ADD 1 TO WK-REJECT-COUNT
031900         NOT INVALID KEY
032000             MOVE TU-CATEGORY TO TR-CATEGORY OF LG-REC
032100             MOVE TU-DESCRIPTION TO TR-DESCRIPTION OF LG-REC
032200             REWRITE LG-REC
032300             ADD 1 TO TV-VERSION
032400             REWRITE TV-VERSION-REC
032500             ADD 1 TO WK-UPDATED-COUNT
032600             MOVE "UPDATE" TO AU-OPERATION-CODE
032700             PERFORM 6000-WRITE-AUDIT-RECORD THRU 6000-EXIT.
032800 4000-EXIT.
032900     EXIT.
033000*
033100 5000-APPLY-DELETE.
033200     MOVE TU-ID TO TR-ID OF LG-REC.
033300     DELETE TRANSACTION-LEDGER
033400         INVALID KEY
033500             MOVE "TRANSACTION-NOT-FOUND" TO ER-CODE
033600             MOVE "LEDGRUPD.5000-APPLY-DELETE" TO ER-PATH
033700             MOVE "TRANSACTION ID NOT ON THE LEDGER" TO ER-MESSAGE
033800             PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT
033900             ADD 1 TO WK-REJECT-COUNT
034000         NOT INVALID KEY
034100             DELETE TRAN-VERSION-FILE
034200             ADD 1 TO WK-DELETED-COUNT
034300             MOVE "DELETE" TO AU-OPERATION-CODE
034400             PERFORM 6000-WRITE-AUDIT-RECORD THRU 6000-EXIT.
034500 5000-EXIT.
034600     EXIT.
034700*
034800 6000-WRITE-AUDIT-RECORD.
034900     MOVE "1" TO CTL-KEY.
035000     READ TRAN-ID-CTL-FILE
035100         INVALID KEY MOVE ZERO TO CTL-LAST-AUDIT-ID.
035200     ADD 1 TO CTL-LAST-AUDIT-ID.
035300     REWRITE CTL-REC
035400         INVALID KEY WRITE CTL-REC.
035500     MOVE CTL-LAST-AUDIT-ID TO AU-ID.
035600     MOVE "TRANSACTION" TO AU-ENTITY-TYPE-CODE.
035700     MOVE TU-ID TO WK-ENTITY-ID-WORK.
035800     MOVE WK-ENTITY-ID-WORK TO WK-ENTITY-ID-EDIT.
035900     MOVE WK-ENTITY-ID-EDIT TO AU-ENTITY-ID-VALUE.
036000     MOVE SPACES TO WK-DETAIL-TEXT.
036100     STRING AU-OPERATION-CODE DELIMITED BY SPACE
036200            " APPLIED TO TRANSACTION ID " DELIMITED BY SIZE
036300            WK-ENTITY-ID-EDIT DELIMITED BY SIZE
036400       INTO WK-DETAIL-TEXT.
036500     MOVE WK-DETAIL-TEXT TO AU-DETAILS.
036600     MOVE WK-RUN-TIMESTAMP TO AU-CREATED-AT.
036700     WRITE AU-REC.
036800 6000-EXIT.
036900     EXIT.
037000*
037100 9000-WRITE-ONE-REJECT.
037200     MOVE WK-RUN-TIMESTAMP TO ER-TIMESTAMP.
037300     MOVE SPACES TO ER-ORDER-ID.
037400     MOVE SPACES TO ER-ACCOUNT-ID.
037500     WRITE RJ-REC.
037600 9000-EXIT.
037700     EXIT.
037800*
037900 8000-READ-NEXT-CANDIDATE.
038000     READ TRANS-UPDATE-IN
038100         AT END MOVE "1" TO TRANUPD-STATUS-1.
038200 8000-EXIT.
038300     EXIT.
038400*
038500 0900-TERMINATE.
038600     CLOSE TRANS-UPDATE-IN.
038700     CLOSE TRANSACTION-LEDGER.
038800     CLOSE TRAN-VERSION-FILE.
038900     CLOSE TRAN-ID-CTL-FILE.
039000     CLOSE AUDIT-LOG-OUT.
039100     CLOSE REJECTS-OUT.
039200     MOVE "Ended -- see counters in USERLOG" TO LOGMSG-TEXT.
039300     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
039400 0900-EXIT.
039500     EXIT.
039600*
039700 9500-WRITE-LOG.
039800     DISPLAY LOGMSG.
039900 9500-EXIT.
040000     EXIT.
040100*
040200 9600-WRITE-LOG-ERR.
040300     DISPLAY LOGMSG-ERR.
040400 9600-EXIT.
040500     EXIT.
