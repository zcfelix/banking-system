000100*****************************************************************
000200* TRANRECD.CPY
000300* LEDGER SHOP  --  TRANSACTION RECORD LAYOUT
000400* THIS MEMBER SUPPLIES THE ELEMENTARY ITEMS OF ONE TRANSACTION.
000500* CALLER CODES THE GROUP LEVEL, E.G.
000600*     01  TR-REC.
000700*         COPY TRANRECD.
000800* USED BY TRANVAL, TRNPOST, LEDGRUPD AND TRNRPT.
000900*****************************************************************
001000*  DATE      PROGRAMMER      REQUEST    DESCRIPTION
001100*  --------  --------------  ---------  ------------------------
001200*  03/14/89  R DUCOTE        BR-0114    ORIGINAL LAYOUT
001300*  09/02/91  T KASPRZAK      BR-0339    ADD 88-LEVELS FOR TYPE
001400*  01/26/98  M OYELARAN      BR-0561    Y2K -- CREATED-AT NOW X(26)
001500*****************************************************************
001600    02  TR-ID                       PIC 9(9).
001700    02  TR-ORDER-ID.
001800        03  TR-ORDER-PREFIX         PIC X(04).
001900        03  TR-ORDER-DIGITS         PIC 9(06).
002000        03  FILLER                  PIC X(02).
002100    02  TR-ACCOUNT-ID.
002200        03  TR-ACCOUNT-PREFIX       PIC X(04).
002300        03  TR-ACCOUNT-DIGITS       PIC 9(06).
002400        03  FILLER                  PIC X(02).
002500    02  TR-AMOUNT                   PIC S9(9)V99
002600                                     SIGN LEADING SEPARATE CHARACTER.
002700    02  TR-TYPE                     PIC X(18).
002800        88  TR-TYPE-CREDIT              VALUE "CREDIT            ".
002900        88  TR-TYPE-DEBIT               VALUE "DEBIT             ".
003000        88  TR-TYPE-TRANSFER-IN         VALUE "TRANSFER-IN       ".
003100        88  TR-TYPE-TRANSFER-OUT        VALUE "TRANSFER-OUT      ".
003200        88  TR-TYPE-INVESTMENT          VALUE "INVESTMENT        ".
003300        88  TR-TYPE-INVESTMENT-RETURN   VALUE "INVESTMENT-RETURN ".
003400        88  TR-TYPE-LOAN-DISBURSEMENT   VALUE "LOAN-DISBURSEMENT ".
003500        88  TR-TYPE-LOAN-REPAYMENT      VALUE "LOAN-REPAYMENT    ".
003600        88  TR-TYPE-FEE                 VALUE "FEE               ".
003700        88  TR-TYPE-INTEREST            VALUE "INTEREST          ".
003800        88  TR-TYPE-CHARGE              VALUE "CHARGE            ".
003900        88  TR-TYPE-REFUND              VALUE "REFUND            ".
004000        88  TR-TYPE-IS-CREDIT
004100                VALUE "CREDIT            " "TRANSFER-IN       "
004200                      "INVESTMENT-RETURN " "LOAN-DISBURSEMENT "
004300                      "REFUND            ".
004400        88  TR-TYPE-IS-DEBIT
004500                VALUE "DEBIT             " "TRANSFER-OUT      "
004600                      "INVESTMENT        " "LOAN-REPAYMENT    "
004700                      "FEE               " "CHARGE            ".
004800    02  TR-CATEGORY                 PIC X(20).
004900    02  TR-DESCRIPTION              PIC X(100).
