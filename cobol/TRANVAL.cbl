000100*(c) 1989 LEDGER DATA PROCESSING CENTER.  ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF LEDGER DATA
000400*PROCESSING CENTER.  THE COPYRIGHT NOTICE ABOVE DOES NOT
000500*EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE
000600*CODE.
000700*
000800*#ident  "@(#) batch/TRANPOST/TRANVAL.cbl  $Revision: 1.1 $"
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. TRANVAL.
001200 AUTHOR. R DUCOTE.
001300 INSTALLATION. LEDGER DATA PROCESSING CENTER.
001400 DATE-WRITTEN. 03/14/89.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - BATCH POSTING SUBSYSTEM.
001700*****************************************************************
001800* TRANVAL -- EDIT AND BUILD PASS FOR THE NIGHTLY TRANSACTION
001900* POSTING RUN.  READS THE RAW TRANSACTION-IN FEED, EDITS EVERY
002000* FIELD ON EVERY RECORD (ALL RULES ARE CHECKED, NOT JUST THE
002100* FIRST ONE THAT FAILS), WRITES GOOD CANDIDATES TO THE WORK
002200* FILE TRANSACTION-VALID FOR TRNPOST, AND WRITES ONE DIAGNOSTIC
002300* LINE TO REJECTS-OUT FOR EVERY RULE A BAD RECORD FAILS.
002400*
002500* THIS PROGRAM DOES NOT POST TO THE LEDGER.  SEE TRNPOST.
002600*****************************************************************
002700*  DATE      PROGRAMMER      REQUEST    DESCRIPTION
002800*  --------  --------------  ---------  ------------------------
002900*  03/14/89  R DUCOTE        BR-0114    ORIGINAL PROGRAM (WAS A
003000*                                       SCREEN-DRIVEN CUST
003100*                                       LOOKUP, REBUILT AS AN
003200*                                       EDIT PASS FOR BATCH)
003300*  07/09/89  R DUCOTE        BR-0129    ADD DESCRIPTION LENGTH
003400*                                       EDIT
003500*  02/18/90  T KASPRZAK      BR-0201    ADD SIGN-VS-TYPE EDIT
003600*                                       FOR CREDIT/DEBIT
003700*  11/05/90  T KASPRZAK      BR-0248    CORRECT ORDER-ID EDIT --
003800*                                       WAS ACCEPTING 5 DIGIT
003900*                                       SUFFIX, SPEC CALLS FOR
004000*                                       6 MINIMUM
004100*  09/02/91  T KASPRZAK      BR-0339    RECOGNIZE ALL 12
004200*                                       TRANSACTION TYPES
004300*  06/30/93  B FALKENRATH    BR-0410    ACCUMULATE ALL FAILING
004400*                                       RULES INSTEAD OF
004500*                                       STOPPING AT FIRST ONE
004600*  01/26/98  M OYELARAN      BR-0561    Y2K -- ER-TIMESTAMP NOW
004700*                                       CENTURY-INCLUSIVE X(26)
004800*  11/15/99  M OYELARAN      BR-0598    Y2K FOLLOW-UP -- VERIFY
004900*                                       NO 2-DIGIT YEAR LEFT IN
005000*                                       BUILT TIMESTAMPS
005100*  05/03/01  D WESCHLER      BR-0670    RAISE DESCRIPTION EDIT
005200*                                       CEILING TO 100 BYTES TO
005300*                                       MATCH NEW LEDGER LAYOUT
005400*  10/11/04  D WESCHLER      BR-0722    ADD CASE-INSENSITIVE
005500*                                       COMPARE ON TR-TYPE EDIT
005600*  06/03/05  D WESCHLER      BR-0749    ACCEPT/REJECT DECISION NOW
005700*                                       CARRIED AS AN APPL-RETURN-
005800*                                       CODE AGAINST TV-ACCEPT-CODE/
005900*                                       TV-REJECT-CODE, SHOP
006000*                                       STANDARD 77-LEVEL PAIR; ALSO
006100*                                       SKIP BLANK LINES IN THE FEED
006200*                                       INSTEAD OF EDITING THEM AS
006300*                                       ZERO-LENGTH RECORDS -- ONE
006400*                                       SITE'S EXTRACT WAS LEAVING
006500*                                       A TRAILING BLANK LINE
006600*  02/14/07  B FALKENRATH    BR-0803    A WHOLE-DOLLAR AMOUNT (NO
006700*                                       DECIMAL POINT AT ALL) WAS
006800*                                       COMING THROUGH THE INSPECT
006900*                                       BEFORE-INITIAL-"." SCAN AS
007000*                                       A 15-BYTE INTEGER PART AND
007100*                                       GOING INTO A PIC 9(9) FIELD
007200*                                       WITH TRAILING BLANKS STILL
007300*                                       IN IT -- 2510 NOW CHECKS
007400*                                       WHETHER A "." IS PRESENT AT
007500*                                       ALL BEFORE TRUSTING THE
007600*                                       BEFORE-INITIAL COUNT
007700*  02/14/07  B FALKENRATH    BR-0804    UNSTRING OF THE RAW FEED
007800*                                       LINE WAS ONE STATEMENT OVER
007900*                                       ALL SIX FIELDS SHARING ONE
008000*                                       ON OVERFLOW -- A LONG ORDER-
008100*                                       ID OR ACCOUNT-ID WAS BEING
008200*                                       REPORTED TO REJECTS-OUT AS A
008300*                                       DESCRIPTION-LENGTH ERROR.
008400*                                       SPLIT INTO ONE UNSTRING PER
008500*                                       FIELD, WALKED ALONG WITH
008600*                                       POINTER, SO EACH FIELD GETS
008700*                                       ITS OWN OVERFLOW SWITCH
008800*****************************************************************
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SOURCE-COMPUTER. USL-486.
009200 OBJECT-COMPUTER. USL-486.
009300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
009400*
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT TRANSACTION-IN  ASSIGN TO TRANIN
009800         ORGANIZATION LINE SEQUENTIAL
009900         STATUS TRANIN-STATUS.
010000     SELECT TRANSACTION-VALID ASSIGN TO TRANVLD
010100         ORGANIZATION LINE SEQUENTIAL
010200         STATUS TRANVLD-STATUS.
010300     SELECT REJECTS-OUT ASSIGN TO REJECTS
010400         ORGANIZATION LINE SEQUENTIAL
010500         STATUS REJECTS-STATUS.
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  TRANSACTION-IN; RECORD 200.
010900 01  TI-RAW-RECORD                  PIC X(200).
011000 01  TI-RAW-RECORD-PEEK REDEFINES TI-RAW-RECORD.
011100     05  TI-PEEK-ORDER-TAG           PIC X(04).
011200     05  FILLER                      PIC X(196).
011300*
011400 FD  TRANSACTION-VALID; RECORD 183.
011500 01  TV-REC.
011600     COPY TRANRECD.
011700*
011800 FD  REJECTS-OUT; RECORD 210.
011900 01  RJ-REC.
012000     COPY ERRRECD.
012100*
012200 WORKING-STORAGE SECTION.
012300*****************************************************************
012400* FILE STATUS
012500*****************************************************************
012600 01  TRANIN-STATUS.
012700     05  TRANIN-STATUS-1             PIC X.
012800     05  TRANIN-STATUS-2             PIC X.
012900 01  TRANVLD-STATUS.
013000     05  TRANVLD-STATUS-1            PIC X.
013100     05  TRANVLD-STATUS-2            PIC X.
013200 01  REJECTS-STATUS.
013300     05  REJECTS-STATUS-1            PIC X.
013400     05  REJECTS-STATUS-2            PIC X.
013500*****************************************************************
013600* APPLICATION RETURN CODES -- SHOP STANDARD 77-LEVEL PAIR
013700*****************************************************************
013800 77  TV-ACCEPT-CODE                PIC S9(9) COMP-5 VALUE 1.
013900 77  TV-REJECT-CODE                PIC S9(9) COMP-5 VALUE 2.
014000 01  WK-APPL-RETURN-CODE           PIC S9(9) COMP-5 VALUE ZERO.
014100*****************************************************************
014200* COUNTERS -- ALL BINARY PER SHOP STANDARD
014300*****************************************************************
014400 01  WK-COUNTERS.
014500     05  WK-INPUT-COUNT            PIC S9(9) COMP.
014600     05  WK-ACCEPT-COUNT           PIC S9(9) COMP.
014700     05  WK-REJECT-COUNT           PIC S9(9) COMP.
014800     05  WK-ERROR-COUNT            PIC S9(9) COMP.
014900*****************************************************************
015000* WORK AREA FOR ONE INPUT RECORD -- UNSTRUNG FROM THE RAW LINE
015100*****************************************************************
015200 01  WK-INPUT-FIELDS.
015300     05  WK-IN-ORDER-ID            PIC X(12).
015400     05  WK-ORDER-ID-VIEW REDEFINES WK-IN-ORDER-ID.
015500         10  WK-ORDER-PREFIX         PIC X(04).
015600         10  WK-ORDER-DIGITS         PIC X(06).
015700         10  FILLER                  PIC X(02).
015800     05  WK-IN-ACCOUNT-ID          PIC X(12).
015900     05  WK-ACCOUNT-ID-VIEW REDEFINES WK-IN-ACCOUNT-ID.
016000         10  WK-ACCOUNT-PREFIX       PIC X(04).
016100         10  WK-ACCOUNT-DIGITS       PIC X(06).
016200         10  FILLER                  PIC X(02).
016300     05  WK-IN-AMOUNT              PIC X(15).
016400     05  WK-IN-TYPE                PIC X(18).
016500     05  WK-IN-CATEGORY            PIC X(20).
016600     05  WK-IN-DESCRIPTION         PIC X(100).
016700 01  WK-SCAN-POINTER               PIC S9(4) COMP.
016800 01  WK-RESOLVED-TYPE              PIC X(18).
016900*****************************************************************
017000* AMOUNT SCAN WORK AREA -- NO INTRINSIC FUNCTIONS USED HERE,
017100* SHAPE IS FOUND WITH INSPECT AND THE VALUE IS BUILT WITH
017200* REFERENCE MODIFICATION AND ARITHMETIC ONLY
017300*****************************************************************
017400 01  WK-AMOUNT-WORK.
017500     05  WK-DOT-COUNT              PIC S9(4) COMP.
017600     05  WK-DEC-COUNT              PIC S9(4) COMP.
017700     05  WK-INT-LEN                PIC S9(4) COMP.
017800     05  WK-FIELD-LEN              PIC S9(4) COMP.
017900     05  WK-HAS-DOT                PIC S9(4) COMP.
018000     05  WK-INT-PART               PIC 9(9).
018100     05  WK-DEC-TENS               PIC 9(1).
018200     05  WK-DEC-UNITS              PIC 9(1).
018300 01  WK-SIGNED-AMOUNT               PIC S9(9)V99
018400                                    SIGN LEADING SEPARATE CHARACTER.
018500*****************************************************************
018600* SWITCHES -- ONE PER EDIT, ALL RULES ARE CHECKED EVERY PASS
018700*****************************************************************
018800 01  WK-EDIT-SWITCHES.
018900     05  SW-ORDER-ID-BAD           PIC X(01) VALUE "N".
019000         88  ORDER-ID-BAD           VALUE "Y".
019100     05  SW-ACCOUNT-ID-BAD         PIC X(01) VALUE "N".
019200         88  ACCOUNT-ID-BAD         VALUE "Y".
019300     05  SW-TYPE-BAD               PIC X(01) VALUE "N".
019400         88  TYPE-BAD               VALUE "Y".
019500     05  SW-AMOUNT-MISSING         PIC X(01) VALUE "N".
019600         88  AMOUNT-MISSING         VALUE "Y".
019700     05  SW-AMOUNT-PRECISION-BAD   PIC X(01) VALUE "N".
019800         88  AMOUNT-PRECISION-BAD   VALUE "Y".
019900     05  SW-AMOUNT-MAGNITUDE-BAD   PIC X(01) VALUE "N".
020000         88  AMOUNT-MAGNITUDE-BAD   VALUE "Y".
020100     05  SW-AMOUNT-SIGN-BAD        PIC X(01) VALUE "N".
020200         88  AMOUNT-SIGN-BAD        VALUE "Y".
020300     05  SW-ORDER-ID-LENGTH-BAD    PIC X(01) VALUE "N".
020400         88  ORDER-ID-LENGTH-BAD    VALUE "Y".
020500     05  SW-ACCOUNT-ID-LENGTH-BAD  PIC X(01) VALUE "N".
020600         88  ACCOUNT-ID-LENGTH-BAD  VALUE "Y".
020700     05  SW-AMOUNT-LENGTH-BAD      PIC X(01) VALUE "N".
020800         88  AMOUNT-LENGTH-BAD      VALUE "Y".
020900     05  SW-TYPE-LENGTH-BAD        PIC X(01) VALUE "N".
021000         88  TYPE-LENGTH-BAD        VALUE "Y".
021100     05  SW-CATEGORY-LENGTH-BAD    PIC X(01) VALUE "N".
021200         88  CATEGORY-LENGTH-BAD    VALUE "Y".
021300     05  SW-DESCRIPTION-BAD        PIC X(01) VALUE "N".
021400         88  DESCRIPTION-BAD        VALUE "Y".
021500     05  SW-ANY-ERROR              PIC X(01) VALUE "N".
021600         88  RECORD-HAS-ERROR       VALUE "Y".
021700*****************************************************************
021800* LOG MESSAGE DEFINITIONS -- SAME SHAPE AS THE OTHER RUN UNITS
021900*****************************************************************
022000 01  LOGMSG.
022100     05  FILLER                    PIC X(12) VALUE
022200             "TRANVAL   =>".
022300     05  LOGMSG-TEXT               PIC X(50).
022400 01  LOGMSG-ERR.
022500     05  FILLER                    PIC X(13) VALUE
022600             "TRANVAL ERR=>".
022700     05  LOG-ERR-ROUTINE           PIC X(10).
022800     05  FILLER                    PIC X(21) VALUE
022900             " FAILED: TP-STATUS = ".
023000     05  LOG-ERR-TP-STATUS         PIC S9(9).
023100*
023200 01  WK-RUN-TIMESTAMP              PIC X(26) VALUE SPACES.
023300 01  WK-RUN-TIMESTAMP-R REDEFINES WK-RUN-TIMESTAMP.
023400     05  WK-RUN-DATE               PIC X(10).
023500     05  WK-RUN-FILLER             PIC X(01).
023600     05  WK-RUN-TIME               PIC X(15).
023700*
023800 LINKAGE SECTION.
023900*
024000 PROCEDURE DIVISION.
024100*
024200 0000-MAIN.
024300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
024400     PERFORM 2000-EDIT-ONE-TRANSACTION THRU 2000-EXIT
024500         UNTIL TRANIN-STATUS-1 = "1".
024600     PERFORM 0900-TERMINATE THRU 0900-EXIT.
024700     STOP RUN.
024800*
024900 0100-INITIALIZE.
025000     MOVE "Started" TO LOGMSG-TEXT.
025100     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
025200     MOVE SPACES TO TRANIN-STATUS.
025300     OPEN INPUT TRANSACTION-IN.
025400     IF TRANIN-STATUS-1 NOT = "0"
025500         MOVE "OPEN TRANIN" TO LOG-ERR-ROUTINE
025600         MOVE ZERO TO LOG-ERR-TP-STATUS
025700         PERFORM 9600-WRITE-LOG-ERR THRU 9600-EXIT
025800         PERFORM 0900-TERMINATE THRU 0900-EXIT
025900         STOP RUN.
026000     OPEN OUTPUT TRANSACTION-VALID.
026100     OPEN OUTPUT REJECTS-OUT.
026200     MOVE ZERO TO WK-INPUT-COUNT WK-ACCEPT-COUNT WK-REJECT-COUNT
026300                  WK-ERROR-COUNT.
026400     PERFORM 8000-READ-NEXT-INPUT THRU 8000-EXIT.
026500 0100-EXIT.
026600     EXIT.
026700*
026800 2000-EDIT-ONE-TRANSACTION.
026900     ADD 1 TO WK-INPUT-COUNT.
027000     MOVE "N" TO SW-ORDER-ID-BAD SW-ACCOUNT-ID-BAD SW-TYPE-BAD
027100                 SW-AMOUNT-MISSING SW-AMOUNT-PRECISION-BAD
027200                 SW-AMOUNT-MAGNITUDE-BAD SW-AMOUNT-SIGN-BAD
027300                 SW-ORDER-ID-LENGTH-BAD SW-ACCOUNT-ID-LENGTH-BAD
027400                 SW-AMOUNT-LENGTH-BAD SW-TYPE-LENGTH-BAD
027500                 SW-CATEGORY-LENGTH-BAD
027600                 SW-DESCRIPTION-BAD SW-ANY-ERROR.
027700     PERFORM 2100-UNSTRING-RAW-RECORD THRU 2100-EXIT.
027800     PERFORM 2200-EDIT-ORDER-ID THRU 2200-EXIT.
027900     PERFORM 2300-EDIT-ACCOUNT-ID THRU 2300-EXIT.
028000     PERFORM 2400-EDIT-TYPE THRU 2400-EXIT.
028100     PERFORM 2500-EDIT-AMOUNT THRU 2500-EXIT.
028200     IF RECORD-HAS-ERROR
028300         MOVE TV-REJECT-CODE TO WK-APPL-RETURN-CODE
028400     ELSE
028500         MOVE TV-ACCEPT-CODE TO WK-APPL-RETURN-CODE.
028600     IF WK-APPL-RETURN-CODE = TV-REJECT-CODE
028700         ADD 1 TO WK-REJECT-COUNT
028800         PERFORM 2900-WRITE-REJECT-LINES THRU 2900-EXIT
028900     ELSE
029000         ADD 1 TO WK-ACCEPT-COUNT
029100         PERFORM 2700-BUILD-VALID-RECORD THRU 2700-EXIT
029200         WRITE TV-REC
029300             INVALID KEY CONTINUE.
029400     PERFORM 8000-READ-NEXT-INPUT THRU 8000-EXIT.
029500 2000-EXIT.
029600     EXIT.
029700*
029800 2100-UNSTRING-RAW-RECORD.
029900*    ONE FIELD PER UNSTRING, WALKED ALONG WK-SCAN-POINTER, SO EACH
030000*    FIELD'S OWN ON OVERFLOW NAMES THE FIELD THAT ACTUALLY RAN LONG
030100*    -- A SINGLE UNSTRING OVER ALL SIX TARGETS CANNOT TELL THEM APART.
030200     MOVE SPACES TO WK-INPUT-FIELDS.
030300     MOVE 1 TO WK-SCAN-POINTER.
030400     UNSTRING TI-RAW-RECORD DELIMITED BY ","
030500         INTO WK-IN-ORDER-ID
030600         WITH POINTER WK-SCAN-POINTER
030700         ON OVERFLOW
030800             SET ORDER-ID-LENGTH-BAD TO TRUE
030900             SET RECORD-HAS-ERROR TO TRUE.
031000     UNSTRING TI-RAW-RECORD DELIMITED BY ","
031100         INTO WK-IN-ACCOUNT-ID
031200         WITH POINTER WK-SCAN-POINTER
031300         ON OVERFLOW
031400             SET ACCOUNT-ID-LENGTH-BAD TO TRUE
031500             SET RECORD-HAS-ERROR TO TRUE.
031600     UNSTRING TI-RAW-RECORD DELIMITED BY ","
031700         INTO WK-IN-AMOUNT
031800         WITH POINTER WK-SCAN-POINTER
031900         ON OVERFLOW
032000             SET AMOUNT-LENGTH-BAD TO TRUE
032100             SET RECORD-HAS-ERROR TO TRUE.
032200     UNSTRING TI-RAW-RECORD DELIMITED BY ","
032300         INTO WK-IN-TYPE
032400         WITH POINTER WK-SCAN-POINTER
032500         ON OVERFLOW
032600             SET TYPE-LENGTH-BAD TO TRUE
032700             SET RECORD-HAS-ERROR TO TRUE.
032800     UNSTRING TI-RAW-RECORD DELIMITED BY ","
032900         INTO WK-IN-CATEGORY
033000         WITH POINTER WK-SCAN-POINTER
033100         ON OVERFLOW
033200             SET CATEGORY-LENGTH-BAD TO TRUE
033300             SET RECORD-HAS-ERROR TO TRUE.
033400     UNSTRING TI-RAW-RECORD DELIMITED BY ","
033500         INTO WK-IN-DESCRIPTION
033600         WITH POINTER WK-SCAN-POINTER
033700         ON OVERFLOW
033800             SET DESCRIPTION-BAD TO TRUE
033900             SET RECORD-HAS-ERROR TO TRUE.
034000 2100-EXIT.
034100     EXIT.
034200*
034300 2200-EDIT-ORDER-ID.
034400     IF WK-ORDER-PREFIX NOT = "ORD-" OR WK-ORDER-DIGITS NOT NUMERIC
034500         SET ORDER-ID-BAD TO TRUE
034600         SET RECORD-HAS-ERROR TO TRUE.
034700 2200-EXIT.
034800     EXIT.
034900*
035000 2300-EDIT-ACCOUNT-ID.
035100     IF WK-ACCOUNT-PREFIX NOT = "ACC-" OR
035200        WK-ACCOUNT-DIGITS NOT NUMERIC
035300         SET ACCOUNT-ID-BAD TO TRUE
035400         SET RECORD-HAS-ERROR TO TRUE.
035500 2300-EXIT.
035600     EXIT.
035700*
035800 2400-EDIT-TYPE.
035900     MOVE SPACES TO WK-RESOLVED-TYPE.
036000     INSPECT WK-IN-TYPE CONVERTING
036100         "abcdefghijklmnopqrstuvwxyz" TO
036200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036300     IF WK-IN-TYPE = "CREDIT" OR "DEBIT" OR "TRANSFER-IN" OR
036400                     "TRANSFER-OUT" OR "INVESTMENT" OR
036500                     "INVESTMENT-RETURN" OR "LOAN-DISBURSEMENT" OR
036600                     "LOAN-REPAYMENT" OR "FEE" OR "INTEREST" OR
036700                     "CHARGE" OR "REFUND"
036800         MOVE WK-IN-TYPE TO WK-RESOLVED-TYPE
036900     ELSE
037000         SET TYPE-BAD TO TRUE
037100         SET RECORD-HAS-ERROR TO TRUE.
037200 2400-EXIT.
037300     EXIT.
037400*
037500 2500-EDIT-AMOUNT.
037600     IF WK-IN-AMOUNT = SPACES
037700         SET AMOUNT-MISSING TO TRUE
037800         SET RECORD-HAS-ERROR TO TRUE
037900     ELSE
038000         PERFORM 2510-SCAN-AMOUNT-SHAPE THRU 2510-EXIT
038100         PERFORM 2520-BUILD-SIGNED-AMOUNT THRU 2520-EXIT
038200         PERFORM 2530-CHECK-AMOUNT-RULES THRU 2530-EXIT.
038300 2500-EXIT.
038400     EXIT.
038500*
038600 2510-SCAN-AMOUNT-SHAPE.
038700*    WK-DOT-COUNT AS "CHARACTERS BEFORE THE DOT" ONLY MEANS SOMETHING
038800*    WHEN A DOT IS ACTUALLY PRESENT -- INSPECT'S BEFORE-INITIAL PHRASE
038900*    TALLIES THE WHOLE OPERAND WHEN THE DELIMITER NEVER SHOWS UP, SO
039000*    WK-HAS-DOT IS CHECKED FIRST AND THE NO-DECIMAL-POINT CASE (A
039100*    LEGAL WHOLE-DOLLAR AMOUNT) IS BUILT FROM THE FIELD'S OWN LENGTH
039200*    RATHER THAN FROM A BEFORE-INITIAL COUNT THAT NEVER FOUND A DOT.
039300     MOVE ZERO TO WK-DOT-COUNT WK-DEC-COUNT WK-HAS-DOT WK-FIELD-LEN.
039400     INSPECT WK-IN-AMOUNT TALLYING WK-HAS-DOT FOR ALL ".".
039500     INSPECT WK-IN-AMOUNT TALLYING WK-FIELD-LEN
039600         FOR CHARACTERS BEFORE INITIAL SPACE.
039700     IF WK-HAS-DOT > 0
039800         INSPECT WK-IN-AMOUNT TALLYING WK-DOT-COUNT
039900             FOR CHARACTERS BEFORE INITIAL "."
040000         INSPECT WK-IN-AMOUNT TALLYING WK-DEC-COUNT
040100             FOR CHARACTERS AFTER INITIAL "." BEFORE INITIAL SPACE
040200     ELSE
040300         MOVE WK-FIELD-LEN TO WK-DOT-COUNT.
040400 2510-EXIT.
040500     EXIT.
040600*
040700 2520-BUILD-SIGNED-AMOUNT.
040800     MOVE ZERO TO WK-INT-PART WK-DEC-TENS WK-DEC-UNITS
040900                  WK-SIGNED-AMOUNT.
041000     IF WK-IN-AMOUNT(1:1) = "-"
041100         PERFORM 2521-EXTRACT-NEGATIVE-INT THRU 2521-EXIT
041200     ELSE
041300         PERFORM 2522-EXTRACT-POSITIVE-INT THRU 2522-EXIT.
041400     PERFORM 2523-EXTRACT-DECIMAL-DIGITS THRU 2523-EXIT.
041500     COMPUTE WK-SIGNED-AMOUNT ROUNDED =
041600         WK-INT-PART + (WK-DEC-TENS * 0.1) + (WK-DEC-UNITS * 0.01).
041700     IF WK-IN-AMOUNT(1:1) = "-"
041800         COMPUTE WK-SIGNED-AMOUNT = WK-SIGNED-AMOUNT * -1.
041900 2520-EXIT.
042000     EXIT.
042100*
042200 2521-EXTRACT-NEGATIVE-INT.
042300     COMPUTE WK-INT-LEN = WK-DOT-COUNT - 1.
042400     IF WK-INT-LEN > 0
042500         MOVE WK-IN-AMOUNT(2:WK-INT-LEN) TO WK-INT-PART.
042600 2521-EXIT.
042700     EXIT.
042800*
042900 2522-EXTRACT-POSITIVE-INT.
043000     IF WK-DOT-COUNT > 0
043100         MOVE WK-IN-AMOUNT(1:WK-DOT-COUNT) TO WK-INT-PART.
043200 2522-EXIT.
043300     EXIT.
043400*
043500 2523-EXTRACT-DECIMAL-DIGITS.
043600     IF WK-DEC-COUNT = 1
043700         MOVE WK-IN-AMOUNT(WK-DOT-COUNT + 2:1) TO WK-DEC-TENS.
043800     IF WK-DEC-COUNT > 1
043900         MOVE WK-IN-AMOUNT(WK-DOT-COUNT + 2:1) TO WK-DEC-TENS
044000         MOVE WK-IN-AMOUNT(WK-DOT-COUNT + 3:1) TO WK-DEC-UNITS.
044100 2523-EXIT.
044200     EXIT.
044300*
044400 2530-CHECK-AMOUNT-RULES.
044500     IF WK-DEC-COUNT > 2
044600         SET AMOUNT-PRECISION-BAD TO TRUE
044700         SET RECORD-HAS-ERROR TO TRUE.
044800     IF WK-SIGNED-AMOUNT = ZERO
044900         SET AMOUNT-MAGNITUDE-BAD TO TRUE
045000         SET RECORD-HAS-ERROR TO TRUE.
045100     IF WK-RESOLVED-TYPE = "CREDIT" AND WK-SIGNED-AMOUNT NOT < ZERO
045200         SET AMOUNT-SIGN-BAD TO TRUE
045300         SET RECORD-HAS-ERROR TO TRUE.
045400     IF WK-RESOLVED-TYPE = "DEBIT" AND WK-SIGNED-AMOUNT NOT > ZERO
045500         SET AMOUNT-SIGN-BAD TO TRUE
045600         SET RECORD-HAS-ERROR TO TRUE.
045700 2530-EXIT.
045800     EXIT.
045900*
046000 2700-BUILD-VALID-RECORD.
046100     MOVE ZERO TO TR-ID.
046200     MOVE WK-ORDER-PREFIX TO TR-ORDER-PREFIX.
046300     MOVE WK-ORDER-DIGITS TO TR-ORDER-DIGITS.
046400     MOVE SPACES TO FILLER IN TR-ORDER-ID.
046500     MOVE WK-ACCOUNT-PREFIX TO TR-ACCOUNT-PREFIX.
046600     MOVE WK-ACCOUNT-DIGITS TO TR-ACCOUNT-DIGITS.
046700     MOVE SPACES TO FILLER IN TR-ACCOUNT-ID.
046800     MOVE WK-SIGNED-AMOUNT TO TR-AMOUNT.
046900     MOVE WK-RESOLVED-TYPE TO TR-TYPE.
047000     MOVE WK-IN-CATEGORY TO TR-CATEGORY.
047100     MOVE WK-IN-DESCRIPTION TO TR-DESCRIPTION.
047200 2700-EXIT.
047300     EXIT.
047400*
047500 2900-WRITE-REJECT-LINES.
047600     IF ORDER-ID-BAD
047700         MOVE "ORDER-ID-FORMAT" TO ER-CODE
047800         MOVE "TRANVAL.2200-EDIT-ORDER-ID" TO ER-PATH
047900         MOVE "ORDER-ID MUST BE ORD- PLUS 6 OR MORE DIGITS"
048000             TO ER-MESSAGE
048100         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
048200     IF ACCOUNT-ID-BAD
048300         MOVE "ACCOUNT-ID-FORMAT" TO ER-CODE
048400         MOVE "TRANVAL.2300-EDIT-ACCOUNT-ID" TO ER-PATH
048500         MOVE "ACCOUNT-ID MUST BE ACC- PLUS 6 OR MORE DIGITS"
048600             TO ER-MESSAGE
048700         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
048800     IF TYPE-BAD
048900         MOVE "TYPE-INVALID" TO ER-CODE
049000         MOVE "TRANVAL.2400-EDIT-TYPE" TO ER-PATH
049100         MOVE "TYPE IS NOT ONE OF THE 12 RECOGNIZED VALUES"
049200             TO ER-MESSAGE
049300         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
049400     IF AMOUNT-MISSING
049500         MOVE "AMOUNT-REQUIRED" TO ER-CODE
049600         MOVE "TRANVAL.2500-EDIT-AMOUNT" TO ER-PATH
049700         MOVE "AMOUNT IS REQUIRED" TO ER-MESSAGE
049800         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
049900     IF AMOUNT-PRECISION-BAD
050000         MOVE "AMOUNT-PRECISION" TO ER-CODE
050100         MOVE "TRANVAL.2500-EDIT-AMOUNT" TO ER-PATH
050200         MOVE "AMOUNT MAY HAVE NO MORE THAN 2 DECIMAL PLACES"
050300             TO ER-MESSAGE
050400         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
050500     IF AMOUNT-MAGNITUDE-BAD
050600         MOVE "AMOUNT-MAGNITUDE" TO ER-CODE
050700         MOVE "TRANVAL.2500-EDIT-AMOUNT" TO ER-PATH
050800         MOVE "ABSOLUTE VALUE OF AMOUNT MUST BE AT LEAST 0.01"
050900             TO ER-MESSAGE
051000         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
051100     IF AMOUNT-SIGN-BAD
051200         MOVE "AMOUNT-SIGN" TO ER-CODE
051300         MOVE "TRANVAL.2500-EDIT-AMOUNT" TO ER-PATH
051400         MOVE "CREDIT AMOUNTS MUST BE NEGATIVE, DEBIT POSITIVE"
051500             TO ER-MESSAGE
051600         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
051700     IF ORDER-ID-LENGTH-BAD
051800         MOVE "ORDER-ID-LENGTH" TO ER-CODE
051900         MOVE "TRANVAL.2100-UNSTRING-RAW-RECORD" TO ER-PATH
052000         MOVE "ORDER-ID MAY BE NO LONGER THAN 12 BYTES"
052100             TO ER-MESSAGE
052200         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
052300     IF ACCOUNT-ID-LENGTH-BAD
052400         MOVE "ACCOUNT-ID-LENGTH" TO ER-CODE
052500         MOVE "TRANVAL.2100-UNSTRING-RAW-RECORD" TO ER-PATH
052600         MOVE "ACCOUNT-ID MAY BE NO LONGER THAN 12 BYTES"
052700             TO ER-MESSAGE
052800         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
052900     IF AMOUNT-LENGTH-BAD
053000         MOVE "AMOUNT-LENGTH" TO ER-CODE
053100         MOVE "TRANVAL.2100-UNSTRING-RAW-RECORD" TO ER-PATH
053200         MOVE "AMOUNT MAY BE NO LONGER THAN 15 BYTES"
053300             TO ER-MESSAGE
053400         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
053500     IF TYPE-LENGTH-BAD
053600         MOVE "TYPE-LENGTH" TO ER-CODE
053700         MOVE "TRANVAL.2100-UNSTRING-RAW-RECORD" TO ER-PATH
053800         MOVE "TYPE MAY BE NO LONGER THAN 18 BYTES"
053900             TO ER-MESSAGE
054000         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
054100     IF CATEGORY-LENGTH-BAD
054200         MOVE "CATEGORY-LENGTH" TO ER-CODE
054300         MOVE "TRANVAL.2100-UNSTRING-RAW-RECORD" TO ER-PATH
054400         MOVE "CATEGORY MAY BE NO LONGER THAN 20 BYTES"
054500             TO ER-MESSAGE
054600         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
054700     IF DESCRIPTION-BAD
054800         MOVE "DESCRIPTION-LENGTH" TO ER-CODE
054900         MOVE "TRANVAL.2100-UNSTRING-RAW-RECORD" TO ER-PATH
055000         MOVE "DESCRIPTION MAY BE NO LONGER THAN 100 BYTES"
055100             TO ER-MESSAGE
055200         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
055300 2900-EXIT.
055400     EXIT.
055500*
055600 9000-WRITE-ONE-REJECT.
055700     ADD 1 TO WK-ERROR-COUNT.
055800     MOVE WK-RUN-TIMESTAMP TO ER-TIMESTAMP.
055900     MOVE WK-IN-ORDER-ID TO ER-ORDER-ID.
056000     MOVE WK-IN-ACCOUNT-ID TO ER-ACCOUNT-ID.
056100     WRITE RJ-REC
056200         INVALID KEY CONTINUE.
056300 9000-EXIT.
056400     EXIT.
056500*
056600 8000-READ-NEXT-INPUT.
056700     READ TRANSACTION-IN
056800         AT END MOVE "1" TO TRANIN-STATUS-1.
056900     IF TRANIN-STATUS-1 = "0" AND TI-RAW-RECORD = SPACES
057000         GO TO 8000-READ-NEXT-INPUT.
057100 8000-EXIT.
057200     EXIT.
057300*
057400 0900-TERMINATE.
057500     CLOSE TRANSACTION-IN.
057600     CLOSE TRANSACTION-VALID.
057700     CLOSE REJECTS-OUT.
057800     MOVE "Ended -- see counters in USERLOG" TO LOGMSG-TEXT.
057900     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
058000 0900-EXIT.
058100     EXIT.
058200*
058300 9500-WRITE-LOG.
058400     DISPLAY LOGMSG.
058500 9500-EXIT.
058600     EXIT.
058700*
058800 9600-WRITE-LOG-ERR.
058900     DISPLAY LOGMSG-ERR.
059000 9600-EXIT.
059100     EXIT.
