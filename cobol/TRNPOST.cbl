000100*(c) 1989 LEDGER DATA PROCESSING CENTER.  ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF LEDGER DATA
000400*PROCESSING CENTER.  THE COPYRIGHT NOTICE ABOVE DOES NOT
000500*EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE
000600*CODE.
000700*
000800*#ident  "@(#) batch/TRANPOST/TRNPOST.cbl  $Revision: 1.2 $"
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. TRNPOST.
001200 AUTHOR. R DUCOTE.
001300 INSTALLATION. LEDGER DATA PROCESSING CENTER.
001400 DATE-WRITTEN. 03/21/89.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - BATCH POSTING SUBSYSTEM.
001700*****************************************************************
001800* TRNPOST -- POSTING PASS FOR THE NIGHTLY TRANSACTION RUN.
001900* READS EACH EDITED CANDIDATE FROM TRANVAL, GATES DEBIT-CLASS
002000* MOVEMENTS THROUGH THE BALCHK BALANCE CHECK, REJECTS DUPLICATE
002100* ORDER-IDS, ASSIGNS THE NEXT SEQUENTIAL LEDGER ID, POSTS THE
002200* RECORD TO TRANSACTION-LEDGER, AND APPENDS ONE AUDIT-LOG-OUT
002300* RECORD PER SUCCESSFUL POST.
002400*
002500* THIS PROGRAM DOES NOT EDIT INPUT FIELDS.  SEE TRANVAL.
002600*****************************************************************
002700*  DATE      PROGRAMMER      REQUEST    DESCRIPTION
002800*  --------  --------------  ---------  ------------------------
002900*  03/21/89  R DUCOTE        BR-0115    ORIGINAL PROGRAM (WAS
003000*                                       THE CUST-FILE ACCOUNT
003100*                                       BUY SERVER, REBUILT AS
003200*                                       A LEDGER-POSTING PASS)
003300*  08/02/89  R DUCOTE        BR-0131    ADD DUPLICATE ORDER-ID
003400*                                       REJECT
003500*  02/18/90  T KASPRZAK      BR-0202    ADD BALANCE CHECK CALL
003600*                                       FOR DEBIT-CLASS TYPES
003700*  09/02/91  T KASPRZAK      BR-0340    RECOGNIZE ALL 12 TYPES
003800*                                       WHEN DECIDING WHICH ARE
003900*                                       BALANCE-GATED
004000*  06/30/93  B FALKENRATH    BR-0411    APPEND AUDIT RECORD ON
004100*                                       EVERY SUCCESSFUL POST
004200*  01/26/98  M OYELARAN      BR-0562    Y2K -- AU-CREATED-AT
004300*                                       BUILT AS CENTURY-
004400*                                       INCLUSIVE X(26)
004500*  11/15/99  M OYELARAN      BR-0599    Y2K FOLLOW-UP -- CONTROL
004600*                                       FILE DATE STAMP CHECKED
004700*  05/03/01  D WESCHLER      BR-0671    NEXT-ID CONTROL RECORD
004800*                                       MOVED TO ITS OWN INDEXED
004900*                                       FILE, WAS FLAT COUNTER
005000*  06/03/05  D WESCHLER      BR-0750    DUPLICATE-ORDER-ID CHECK
005100*                                       NOW CARRIED AS AN APPL-
005200*                                       RETURN-CODE AGAINST DUP-
005300*                                       FOUND/DUP-NOT-FOUND, SHOP
005400*                                       STANDARD 77-LEVEL PAIR
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. USL-486.
005900 OBJECT-COMPUTER. USL-486.
006000 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TRANSACTION-VALID ASSIGN TO TRANVLD
006500         ORGANIZATION LINE SEQUENTIAL
006600         STATUS TRANVLD-STATUS.
006700     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLDGR
006800         ORGANIZATION INDEXED
006900         ACCESS DYNAMIC
007000         RECORD KEY TR-ID OF LG-REC
007100         ALTERNATE RECORD KEY TR-ORDER-ID OF LG-REC
007200             WITH DUPLICATES
007300         STATUS LEDGER-STATUS.
007400     SELECT TRAN-ID-CTL-FILE ASSIGN TO TRANCTL
007500         ORGANIZATION INDEXED
007600         ACCESS DYNAMIC
007700         RECORD KEY CTL-KEY
007800         STATUS CTL-STATUS.
007900     SELECT AUDIT-LOG-OUT ASSIGN TO AUDITOUT
008000         ORGANIZATION LINE SEQUENTIAL
008100         STATUS AUDIT-STATUS.
008200     SELECT REJECTS-OUT ASSIGN TO REJECTS
008300         ORGANIZATION LINE SEQUENTIAL
008400         STATUS REJECTS-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  TRANSACTION-VALID; RECORD 183.
008800 01  TV-REC.
008900     COPY TRANRECD.
009000*
009100 FD  TRANSACTION-LEDGER; RECORD 183.
009200 01  LG-REC.
009300     COPY TRANRECD.
009400*
009500 FD  TRAN-ID-CTL-FILE; RECORD 30.
009600 01  CTL-REC.
009700     05  CTL-KEY                    PIC X(01).
009800     05  CTL-LAST-TRAN-ID           PIC 9(9) COMP.
009900     05  CTL-LAST-AUDIT-ID          PIC 9(9) COMP.
010000     05  CTL-LAST-STAMP             PIC X(10).
010100     05  FILLER                     PIC X(11).
010200*
010300 FD  AUDIT-LOG-OUT; RECORD 287.
010400 01  AU-REC.
010500     COPY AUDTRECD.
010600*
010700 FD  REJECTS-OUT; RECORD 210.
010800 01  RJ-REC.
010900     COPY ERRRECD.
011000*
011100 WORKING-STORAGE SECTION.
011200*****************************************************************
011300* FILE STATUS
011400*****************************************************************
011500 01  TRANVLD-STATUS.
011600     05  TRANVLD-STATUS-1            PIC X.
011700     05  TRANVLD-STATUS-2            PIC X.
011800 01  LEDGER-STATUS.
011900     05  LEDGER-STATUS-1             PIC X.
012000     05  LEDGER-STATUS-2             PIC X.
012100 01  CTL-STATUS.
012200     05  CTL-STATUS-1                PIC X.
012300     05  CTL-STATUS-2                PIC X.
012400 01  AUDIT-STATUS.
012500     05  AUDIT-STATUS-1              PIC X.
012600     05  AUDIT-STATUS-2              PIC X.
012700 01  REJECTS-STATUS.
012800     05  REJECTS-STATUS-1            PIC X.
012900     05  REJECTS-STATUS-2            PIC X.
013000*****************************************************************
013100* APPLICATION RETURN CODES -- SHOP STANDARD 77-LEVEL PAIR
013200*****************************************************************
013300 77  DUP-FOUND                     PIC S9(9) COMP-5 VALUE 1.
013400 77  DUP-NOT-FOUND                 PIC S9(9) COMP-5 VALUE 2.
013500 01  WK-APPL-RETURN-CODE           PIC S9(9) COMP-5 VALUE ZERO.
013600*****************************************************************
013700* COUNTERS
013800*****************************************************************
013900 01  WK-COUNTERS.
014000     05  WK-CANDIDATE-COUNT         PIC S9(9) COMP.
014100     05  WK-POSTED-COUNT            PIC S9(9) COMP.
014200     05  WK-REJECT-COUNT            PIC S9(9) COMP.
014300*****************************************************************
014400* LINKAGE WORK AREA FOR THE BALCHK CALL
014500*****************************************************************
014600 01  BC-ACCOUNT-ID                 PIC X(12).
014700 01  BC-AMOUNT                     PIC S9(9)V99
014800                                   SIGN LEADING SEPARATE CHARACTER.
014900 01  BC-SUFFICIENT-SWITCH          PIC X(01).
015000     88  BC-SUFFICIENT              VALUE "Y".
015100     88  BC-INSUFFICIENT            VALUE "N".
015200*
015300 01  WK-BALANCE-GATED-SWITCH        PIC X(01).
015400     88  BALANCE-GATED               VALUE "Y".
015500 01  WK-DUPLICATE-SWITCH             PIC X(01).
015600     88  ORDER-ID-IS-DUPLICATE        VALUE "Y".
015700*
015800 01  WK-RUN-TIMESTAMP               PIC X(26) VALUE SPACES.
015900 01  WK-RUN-TIMESTAMP-R REDEFINES WK-RUN-TIMESTAMP.
016000     05  WK-RUN-DATE                PIC X(10).
016100     05  WK-RUN-FILLER               PIC X(01).
016200     05  WK-RUN-TIME                PIC X(15).
016300 01  WK-RUN-TIMESTAMP-D REDEFINES WK-RUN-TIMESTAMP.
016400     05  FILLER                      PIC X(26).
016500*
016600 01  WK-AUDIT-DETAILS.
016700     05  WK-DETAIL-TEXT              PIC X(200).
016800 01  WK-AUDIT-DETAILS-R REDEFINES WK-AUDIT-DETAILS.
016900     05  FILLER                      PIC X(200).
017000*****************************************************************
017100* LOG MESSAGE DEFINITIONS
017200*****************************************************************
017300 01  LOGMSG.
017400     05  FILLER                    PIC X(12) VALUE
017500             "TRNPOST   =>".
017600     05  LOGMSG-TEXT               PIC X(50).
017700 01  LOGMSG-ERR.
017800     05  FILLER                    PIC X(13) VALUE
017900             "TRNPOST ERR=>".
018000     05  LOG-ERR-ROUTINE           PIC X(10).
018100     05  FILLER                    PIC X(21) VALUE
018200             " FAILED: TP-STATUS = ".
018300     05  LOG-ERR-TP-STATUS         PIC S9(9).
018400*
018500 LINKAGE SECTION.
018600*
018700 PROCEDURE DIVISION.
018800*
018900 0000-MAIN.
019000     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
019100     PERFORM 3000-POST-ONE-TRANSACTION THRU 3000-EXIT
019200         UNTIL TRANVLD-STATUS-1 = "1".
019300     PERFORM 0900-TERMINATE THRU 0900-EXIT.
019400     STOP RUN.
019500*
019600 0100-INITIALIZE.
019700     MOVE "Started" TO LOGMSG-TEXT.
019800     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
019900     OPEN INPUT TRANSACTION-VALID.
020000     OPEN I-O TRANSACTION-LEDGER.
020100     IF LEDGER-STATUS-1 NOT = "0" AND LEDGER-STATUS-1 NOT = "2"
020200         OPEN OUTPUT TRANSACTION-LEDGER
020300         CLOSE TRANSACTION-LEDGER
020400         OPEN I-O TRANSACTION-LEDGER.
020500     OPEN I-O TRAN-ID-CTL-FILE.
020600     IF CTL-STATUS-1 NOT = "0" AND CTL-STATUS-1 NOT = "2"
020700         OPEN OUTPUT TRAN-ID-CTL-FILE
020800         CLOSE TRAN-ID-CTL-FILE
020900         OPEN I-O TRAN-ID-CTL-FILE.
021000     MOVE "1" TO CTL-KEY.
021100     READ TRAN-ID-CTL-FILE
021200         INVALID KEY
021300             MOVE ZERO TO CTL-LAST-TRAN-ID
021400             MOVE ZERO TO CTL-LAST-AUDIT-ID
021500             MOVE "1" TO CTL-KEY
021600             MOVE WK-RUN-DATE TO CTL-LAST-STAMP
021700             WRITE CTL-REC.
021800     OPEN OUTPUT AUDIT-LOG-OUT.
021900     OPEN EXTEND REJECTS-OUT.
022000     MOVE ZERO TO WK-CANDIDATE-COUNT WK-POSTED-COUNT WK-REJECT-COUNT.
022100     PERFORM 8000-READ-NEXT-CANDIDATE THRU 8000-EXIT.
022200 0100-EXIT.
022300     EXIT.
022400*
022500 3000-POST-ONE-TRANSACTION.
022600     ADD 1 TO WK-CANDIDATE-COUNT.
022700     MOVE "N" TO WK-DUPLICATE-SWITCH.
022800     MOVE "Y" TO BC-SUFFICIENT-SWITCH.
022900     PERFORM 3100-CHECK-BALANCE-IF-DEBIT THRU 3100-EXIT.
023000     IF BC-SUFFICIENT
023100         PERFORM 4000-CHECK-DUPLICATE-ORDER THRU 4000-EXIT
023200         IF ORDER-ID-IS-DUPLICATE
023300             ADD 1 TO WK-REJECT-COUNT
023400             MOVE "TRANSACTION-CONFLICT" TO ER-CODE
023500             MOVE "TRNPOST.4000-CHECK-DUPLICATE-ORDER" TO ER-PATH
023600             MOVE "ORDER-ID ALREADY EXISTS IN THE LEDGER"
023700                 TO ER-MESSAGE
023800             PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT
023900         ELSE
024000             PERFORM 5000-ASSIGN-NEXT-TRAN-ID THRU 5000-EXIT
024100             PERFORM 6000-WRITE-LEDGER-RECORD THRU 6000-EXIT
024200             PERFORM 8000-READ-NEXT-CANDIDATE THRU 8000-EXIT
024300             GO TO 3000-EXIT
024400     ELSE
024500         ADD 1 TO WK-REJECT-COUNT
024600         MOVE "INSUFFICIENT-BALANCE" TO ER-CODE
024700         MOVE "TRNPOST.3100-CHECK-BALANCE-IF-DEBIT" TO ER-PATH
024800         MOVE "ACCOUNT DOES NOT HAVE SUFFICIENT BALANCE"
024900             TO ER-MESSAGE
025000         PERFORM 9000-WRITE-ONE-REJECT THRU 9000-EXIT.
025100     PERFORM 8000-READ-NEXT-CANDIDATE THRU 8000-EXIT.
025200 3000-EXIT.
025300     EXIT.
025400*
025500 3100-CHECK-BALANCE-IF-DEBIT.
025600     MOVE "N" TO WK-BALANCE-GATED-SWITCH.
025700     IF TR-TYPE-IS-DEBIT OF TV-REC
025800         SET BALANCE-GATED TO TRUE.
025900     IF BALANCE-GATED
026000         MOVE TR-ACCOUNT-ID OF TV-REC TO BC-ACCOUNT-ID
026100         MOVE TR-AMOUNT OF TV-REC TO BC-AMOUNT
026200         CALL "BALCHK" USING BC-ACCOUNT-ID
026300                             BC-AMOUNT
026400                             BC-SUFFICIENT-SWITCH
026500     ELSE
026600         MOVE "Y" TO BC-SUFFICIENT-SWITCH.
026700 3100-EXIT.
026800     EXIT.
026900*
027000 4000-CHECK-DUPLICATE-ORDER.
027100     MOVE TR-ORDER-ID OF TV-REC TO TR-ORDER-ID OF LG-REC.
027200     READ TRANSACTION-LEDGER
027300         KEY IS TR-ORDER-ID OF LG-REC
027400         INVALID KEY
027500             MOVE DUP-NOT-FOUND TO WK-APPL-RETURN-CODE
027600         NOT INVALID KEY
027700             MOVE DUP-FOUND TO WK-APPL-RETURN-CODE.
027800     IF WK-APPL-RETURN-CODE = DUP-FOUND
027900         MOVE "Y" TO WK-DUPLICATE-SWITCH
028000     ELSE
028100         MOVE "N" TO WK-DUPLICATE-SWITCH.
028200 4000-EXIT.
028300     EXIT.
028400*
028500 5000-ASSIGN-NEXT-TRAN-ID.
028600     MOVE "1" TO CTL-KEY.
028700     READ TRAN-ID-CTL-FILE
028800         INVALID KEY MOVE ZERO TO CTL-LAST-TRAN-ID.
028900     ADD 1 TO CTL-LAST-TRAN-ID.
029000     MOVE WK-RUN-DATE TO CTL-LAST-STAMP.
029100     REWRITE CTL-REC
029200         INVALID KEY WRITE CTL-REC.
029300     MOVE CTL-LAST-TRAN-ID TO TR-ID OF LG-REC.
029400 5000-EXIT.
029500     EXIT.
029600*
029700 6000-WRITE-LEDGER-RECORD.
029800     MOVE TR-ORDER-ID OF TV-REC TO TR-ORDER-ID OF LG-REC.
029900     MOVE TR-ACCOUNT-ID OF TV-REC TO TR-ACCOUNT-ID OF LG-REC.
030000     MOVE TR-AMOUNT OF TV-REC TO TR-AMOUNT OF LG-REC.
030100     MOVE TR-TYPE OF TV-REC TO TR-TYPE OF LG-REC.
030200     MOVE TR-CATEGORY OF TV-REC TO TR-CATEGORY OF LG-REC.
030300     MOVE TR-DESCRIPTION OF TV-REC TO TR-DESCRIPTION OF LG-REC.
030400     WRITE LG-REC
030500         INVALID KEY
030600             MOVE "WRITE LEDGER" TO LOG-ERR-ROUTINE
030700             MOVE ZERO TO LOG-ERR-TP-STATUS
030800             PERFORM 9600-WRITE-LOG-ERR THRU 9600-EXIT
030900         NOT INVALID KEY
031000             ADD 1 TO WK-POSTED-COUNT
031100             PERFORM 6500-WRITE-AUDIT-RECORD THRU 6500-EXIT.
031200 6000-EXIT.
031300     EXIT.
031400*
031500 6500-WRITE-AUDIT-RECORD.
031600     MOVE "1" TO CTL-KEY.
031700     READ TRAN-ID-CTL-FILE
031800         INVALID KEY MOVE ZERO TO CTL-LAST-AUDIT-ID.
031900     ADD 1 TO CTL-LAST-AUDIT-ID.
032000     REWRITE CTL-REC
032100         INVALID KEY WRITE CTL-REC.
032200     MOVE CTL-LAST-AUDIT-ID TO AU-ID.
032300     MOVE "CREATE" TO AU-OPERATION-CODE.
032400     MOVE "TRANSACTION" TO AU-ENTITY-TYPE-CODE.
032500     MOVE TR-ID OF LG-REC TO AU-ENTITY-ID-VALUE.
032600     MOVE SPACES TO WK-DETAIL-TEXT.
032700     STRING "POSTED " DELIMITED BY SIZE
032800            TR-TYPE OF LG-REC DELIMITED BY SPACE
032900            " ORDER-ID " DELIMITED BY SIZE
033000            TR-ORDER-ID OF LG-REC DELIMITED BY SIZE
033100            " ACCOUNT-ID " DELIMITED BY SIZE
033200            TR-ACCOUNT-ID OF LG-REC DELIMITED BY SIZE
033300       INTO WK-DETAIL-TEXT.
033400     MOVE WK-DETAIL-TEXT TO AU-DETAILS.
033500     MOVE WK-RUN-TIMESTAMP TO AU-CREATED-AT.
033600     WRITE AU-REC.
033700 6500-EXIT.
033800     EXIT.
033900*
034000 9000-WRITE-ONE-REJECT.
034100     MOVE WK-RUN-TIMESTAMP TO ER-TIMESTAMP.
034200     MOVE TR-ORDER-ID OF TV-REC TO ER-ORDER-ID.
034300     MOVE TR-ACCOUNT-ID OF TV-REC TO ER-ACCOUNT-ID.
034400     WRITE RJ-REC.
034500 9000-EXIT.
034600     EXIT.
034700*
034800 8000-READ-NEXT-CANDIDATE.
034900     READ TRANSACTION-VALID
035000         AT END MOVE "1" TO TRANVLD-STATUS-1.
035100 8000-EXIT.
035200     EXIT.
035300*
035400 0900-TERMINATE.
035500     CLOSE TRANSACTION-VALID.
035600     CLOSE TRANSACTION-LEDGER.
035700     CLOSE TRAN-ID-CTL-FILE.
035800     CLOSE AUDIT-LOG-OUT.
035900     CLOSE REJECTS-OUT.
036000     MOVE "Ended -- see counters in USERLOG" TO LOGMSG-TEXT.
036100     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
036200 0900-EXIT.
036300     EXIT.
036400*
036500 9500-WRITE-LOG.
036600     DISPLAY LOGMSG.
036700 9500-EXIT.
036800     EXIT.
036900*
037000 9600-WRITE-LOG-ERR.
037100     DISPLAY LOGMSG-ERR.
037200 9600-EXIT.
037300     EXIT.
