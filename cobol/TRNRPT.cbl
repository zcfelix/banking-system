000100*(c) 1989 LEDGER DATA PROCESSING CENTER.  ALL RIGHTS RESERVED.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF LEDGER DATA
000400*PROCESSING CENTER.  THE COPYRIGHT NOTICE ABOVE DOES NOT
000500*EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE
000600*CODE.
000700*
000800*#ident  "@(#) batch/TRANPOST/TRNRPT.cbl  $Revision: 1.5 $"
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. TRNRPT.
001200 AUTHOR. R DUCOTE.
001300 INSTALLATION. LEDGER DATA PROCESSING CENTER.
001400 DATE-WRITTEN. 04/11/89.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - BATCH POSTING SUBSYSTEM.
001700*****************************************************************
001800* TRNRPT -- PRINTS THE POSTED-TRANSACTION LISTING.  BROWSES
001900* TRANSACTION-LEDGER IN ASCENDING TR-ID SEQUENCE, ONE DETAIL
002000* LINE PER RECORD, WITH A SUBTOTAL LINE EVERY TIME TR-TYPE
002100* CHANGES AND A GRAND TOTAL AT END OF FILE.  AN OPTIONAL
002200* RPTPARM CONTROL CARD LIMITS THE RUN TO A WINDOW OF THE LEDGER
002300* (SKIP-COUNT, THEN STOP AFTER LIMIT-COUNT DETAIL LINES) FOR
002400* SITES THAT PAGE THIS REPORT RATHER THAN PRINT IT WHOLE.
002500*****************************************************************
002600*  DATE      PROGRAMMER      REQUEST    DESCRIPTION
002700*  --------  --------------  ---------  ------------------------
002800*  04/11/89  R DUCOTE        BR-0118    ORIGINAL PROGRAM (WAS
002900*                                       THE FUND QUOTE INQUIRY
003000*                                       SCREEN, REBUILT AS THE
003100*                                       LEDGER LISTING REPORT)
003200*  09/02/91  T KASPRZAK      BR-0341    ADD SUBTOTAL ON TR-TYPE
003300*                                       CONTROL BREAK
003400*  01/26/98  M OYELARAN      BR-0565    Y2K -- REPORT HEADING
003500*                                       DATE NOW CENTURY-INCLUSIVE
003600*  11/15/99  M OYELARAN      BR-0602    Y2K FOLLOW-UP -- SAME
003700*  06/12/00  D WESCHLER      BR-0648    ADD RPTPARM SKIP/LIMIT
003800*                                       WINDOW FOR PAGED RUNS
003900*  08/30/03  D WESCHLER      BR-0705    ADD COLUMN HEADING LINE --
004000*                                       AUDITOR ASKED FOR ONE ON
004100*                                       EVERY PAGED LISTING WE SEND
004200*  06/03/05  D WESCHLER      BR-0752    RPTPARM PRESENCE NOW CARRIED
004300*                                       AS AN APPL-RETURN-CODE AGAINST
004400*                                       PARM-FOUND/PARM-NOT-FOUND,
004500*                                       SHOP STANDARD 77-LEVEL PAIR --
004600*                                       ALSO LOG WHICH WAY THE RUN WENT
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. USL-486.
005100 OBJECT-COMPUTER. USL-486.
005200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLDGR
005700         ORGANIZATION INDEXED
005800         ACCESS DYNAMIC
005900         RECORD KEY TR-ID
006000         STATUS LEDGER-STATUS.
006100     SELECT RPTPARM-IN ASSIGN TO RPTPARM
006200         ORGANIZATION LINE SEQUENTIAL
006300         STATUS RPTPARM-STATUS.
006400     SELECT TRANSACTION-REPORT ASSIGN TO TRANRPT
006500         ORGANIZATION LINE SEQUENTIAL
006600         STATUS TRANRPT-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  TRANSACTION-LEDGER; RECORD 183.
007000 01  LG-REC.
007100     COPY TRANRECD.
007200*
007300 FD  RPTPARM-IN; RECORD 18.
007400 01  PARM-CARD.
007500     05  PARM-SKIP-COUNT             PIC 9(9).
007600     05  PARM-LIMIT-COUNT            PIC 9(9).
007700 01  PARM-CARD-R REDEFINES PARM-CARD.
007800     05  FILLER                      PIC X(18).
007900*
008000 FD  TRANSACTION-REPORT; RECORD 133.
008100 01  PRINT-LINE                     PIC X(133).
008200*
008300 WORKING-STORAGE SECTION.
008400*****************************************************************
008500* FILE STATUS
008600*****************************************************************
008700 01  LEDGER-STATUS.
008800     05  LEDGER-STATUS-1             PIC X.
008900     05  LEDGER-STATUS-2             PIC X.
009000 01  RPTPARM-STATUS.
009100     05  RPTPARM-STATUS-1            PIC X.
009200     05  RPTPARM-STATUS-2            PIC X.
009300 01  TRANRPT-STATUS.
009400     05  TRANRPT-STATUS-1            PIC X.
009500     05  TRANRPT-STATUS-2            PIC X.
009600*****************************************************************
009700* APPLICATION RETURN CODES -- SHOP STANDARD 77-LEVEL PAIR
009800*****************************************************************
009900 77  PARM-FOUND                     PIC S9(9) COMP-5 VALUE 1.
010000 77  PARM-NOT-FOUND                 PIC S9(9) COMP-5 VALUE 2.
010100 01  WK-APPL-RETURN-CODE            PIC S9(9) COMP-5 VALUE ZERO.
010200*****************************************************************
010300* WINDOWING CONTROLS FROM RPTPARM
010400*****************************************************************
010500 01  WK-SKIP-COUNT                  PIC S9(9) COMP VALUE ZERO.
010600 01  WK-LIMIT-COUNT                 PIC S9(9) COMP VALUE ZERO.
010700 01  WK-SKIPPED-SO-FAR              PIC S9(9) COMP VALUE ZERO.
010800 01  WK-PRINTED-SO-FAR              PIC S9(9) COMP VALUE ZERO.
010900*****************************************************************
011000* CONTROL BREAK AND TOTAL FIELDS
011100*****************************************************************
011200 01  WK-BREAK-TYPE                  PIC X(18) VALUE SPACES.
011300 01  WK-FIRST-RECORD-SWITCH          PIC X(01) VALUE "Y".
011400     88  FIRST-RECORD-OF-RUN          VALUE "Y".
011500 01  WK-STOP-SWITCH                  PIC X(01) VALUE "N".
011600     88  STOP-READING-LEDGER          VALUE "Y".
011700*
011800 01  WK-TYPE-COUNT                  PIC S9(9) COMP VALUE ZERO.
011900 01  WK-TYPE-AMOUNT                 PIC S9(11)V99 VALUE ZERO.
012000 01  WK-GRAND-COUNT                 PIC S9(9) COMP VALUE ZERO.
012100 01  WK-GRAND-AMOUNT                PIC S9(11)V99 VALUE ZERO.
012200*
012300*****************************************************************
012400* DETAIL LINE -- SEE THE SHOP'S REPORT COLUMN STANDARDS SHEET
012500* FOR THIS RUN: ID 1-9, ORDER-ID 11-22, ACCOUNT-ID 24-35,
012600* AMOUNT 37-49, TYPE 51-68, CATEGORY 70-89.
012700*****************************************************************
012800 01  WK-DETAIL-LINE.
012900     05  DL-ID                       PIC 9(9).
013000     05  FILLER                      PIC X(01).
013100     05  DL-ORDER-ID                 PIC X(12).
013200     05  FILLER                      PIC X(01).
013300     05  DL-ACCOUNT-ID               PIC X(12).
013400     05  FILLER                      PIC X(01).
013500     05  DL-AMOUNT                   PIC -(9)9.99.
013600     05  FILLER                      PIC X(01).
013700     05  DL-TYPE                     PIC X(18).
013800     05  FILLER                      PIC X(01).
013900     05  DL-CATEGORY                 PIC X(20).
014000     05  FILLER                      PIC X(44).
014100 01  WK-DETAIL-LINE-R REDEFINES WK-DETAIL-LINE.
014200     05  FILLER                      PIC X(133).
014300*
014400 01  WK-HEADING-LINE.
014500     05  FILLER                      PIC X(09) VALUE "ID".
014600     05  FILLER                      PIC X(01).
014700     05  FILLER                      PIC X(12) VALUE "ORDER-ID".
014800     05  FILLER                      PIC X(01).
014900     05  FILLER                      PIC X(12) VALUE "ACCOUNT-ID".
015000     05  FILLER                      PIC X(01).
015100     05  FILLER                      PIC X(13) VALUE "AMOUNT".
015200     05  FILLER                      PIC X(01).
015300     05  FILLER                      PIC X(18) VALUE "TYPE".
015400     05  FILLER                      PIC X(01).
015500     05  FILLER                      PIC X(20) VALUE "CATEGORY".
015600     05  FILLER                      PIC X(44).
015700*
015800 01  WK-SUBTOTAL-LINE.
015900     05  FILLER                      PIC X(03) VALUE "** ".
016000     05  FILLER                      PIC X(14) VALUE
016100             "TOTAL FOR TYPE".
016200     05  FILLER                      PIC X(01).
016300     05  ST-TYPE                     PIC X(18).
016400     05  FILLER                      PIC X(02) VALUE ": ".
016500     05  FILLER                      PIC X(06) VALUE "COUNT=".
016600     05  ST-COUNT                    PIC ZZZZZZZZ9.
016700     05  FILLER                      PIC X(07) VALUE " AMOUNT".
016800     05  FILLER                      PIC X(01) VALUE "=".
016900     05  ST-AMOUNT                   PIC -(9)9.99.
017000     05  FILLER                      PIC X(59).
017100*
017200 01  WK-GRAND-TOTAL-LINE.
017300     05  FILLER                      PIC X(03) VALUE "** ".
017400     05  FILLER                      PIC X(11) VALUE
017500             "GRAND TOTAL".
017600     05  FILLER                      PIC X(02) VALUE ": ".
017700     05  FILLER                      PIC X(06) VALUE "COUNT=".
017800     05  GT-COUNT                    PIC ZZZZZZZZ9.
017900     05  FILLER                      PIC X(07) VALUE " AMOUNT".
018000     05  FILLER                      PIC X(01) VALUE "=".
018100     05  GT-AMOUNT                   PIC -(9)9.99.
018200     05  FILLER                      PIC X(81).
018300*
018400 01  WK-DECIMAL-AMOUNT               PIC S9(9)V99.
018500 01  WK-DECIMAL-AMOUNT-R REDEFINES WK-DECIMAL-AMOUNT.
018600     05  FILLER                      PIC X(11).
018700*****************************************************************
018800* LOG MESSAGE DEFINITIONS
018900*****************************************************************
019000 01  LOGMSG.
019100     05  FILLER                    PIC X(11) VALUE
019200             "TRNRPT   =>".
019300     05  LOGMSG-TEXT               PIC X(50).
019400 01  LOGMSG-ERR.
019500     05  FILLER                    PIC X(12) VALUE
019600             "TRNRPT ERR=>".
019700     05  LOG-ERR-ROUTINE           PIC X(10).
019800     05  FILLER                    PIC X(21) VALUE
019900             " FAILED: TP-STATUS = ".
020000     05  LOG-ERR-TP-STATUS         PIC S9(9).
020100*
020200 LINKAGE SECTION.
020300*
020400 PROCEDURE DIVISION.
020500*
020600 0000-MAIN.
020700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
020800     PERFORM 2000-LIST-ONE-TRANSACTION THRU 2000-EXIT
020900         UNTIL LEDGER-STATUS-1 = "1" OR STOP-READING-LEDGER.
021000     PERFORM 7000-WRITE-FINAL-BREAK THRU 7000-EXIT.
021100     PERFORM 0900-TERMINATE THRU 0900-EXIT.
021200     STOP RUN.
021300*
021400 0100-INITIALIZE.
021500     MOVE "Started" TO LOGMSG-TEXT.
021600     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
021700     MOVE ZERO TO WK-SKIP-COUNT WK-LIMIT-COUNT.
021800     MOVE PARM-NOT-FOUND TO WK-APPL-RETURN-CODE.
021900     OPEN INPUT RPTPARM-IN.
022000     IF RPTPARM-STATUS-1 = "0"
022100         READ RPTPARM-IN
022200             AT END CONTINUE
022300             NOT AT END
022400                 MOVE PARM-FOUND TO WK-APPL-RETURN-CODE
022500                 MOVE PARM-SKIP-COUNT TO WK-SKIP-COUNT
022600                 MOVE PARM-LIMIT-COUNT TO WK-LIMIT-COUNT.
022700     IF RPTPARM-STATUS-1 = "0"
022800         CLOSE RPTPARM-IN.
022900     IF WK-APPL-RETURN-CODE = PARM-FOUND
023000         MOVE "RPTPARM window applied" TO LOGMSG-TEXT
023100     ELSE
023200         MOVE "RPTPARM not supplied -- full run" TO LOGMSG-TEXT.
023300     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
023400     OPEN INPUT TRANSACTION-LEDGER.
023500     OPEN OUTPUT TRANSACTION-REPORT.
023600     PERFORM 1000-WRITE-HEADING THRU 1000-EXIT.
023700     MOVE ZERO TO WK-TYPE-COUNT WK-TYPE-AMOUNT
023800                  WK-GRAND-COUNT WK-GRAND-AMOUNT
023900                  WK-SKIPPED-SO-FAR WK-PRINTED-SO-FAR.
024000     MOVE SPACES TO WK-BREAK-TYPE.
024100     MOVE "Y" TO WK-FIRST-RECORD-SWITCH.
024200     MOVE "N" TO WK-STOP-SWITCH.
024300     PERFORM 8000-READ-NEXT-LEDGER-RECORD THRU 8000-EXIT.
024400 0100-EXIT.
024500     EXIT.
024600*
024700 1000-WRITE-HEADING.
024800     WRITE PRINT-LINE FROM WK-HEADING-LINE.
024900 1000-EXIT.
025000     EXIT.
025100*
025200 2000-LIST-ONE-TRANSACTION.
025300     IF WK-SKIPPED-SO-FAR < WK-SKIP-COUNT
025400         ADD 1 TO WK-SKIPPED-SO-FAR
025500     ELSE
025600         PERFORM 2100-APPLY-CONTROL-BREAK THRU 2100-EXIT
025700         PERFORM 2200-WRITE-DETAIL-LINE THRU 2200-EXIT
025800         PERFORM 2300-ACCUMULATE-TOTALS THRU 2300-EXIT
025900         ADD 1 TO WK-PRINTED-SO-FAR
026000         IF WK-LIMIT-COUNT > ZERO AND
026100            WK-PRINTED-SO-FAR NOT LESS THAN WK-LIMIT-COUNT
026200             SET STOP-READING-LEDGER TO TRUE.
026300     IF NOT STOP-READING-LEDGER
026400         PERFORM 8000-READ-NEXT-LEDGER-RECORD THRU 8000-EXIT.
026500 2000-EXIT.
026600     EXIT.
026700*
026800 2100-APPLY-CONTROL-BREAK.
026900     IF FIRST-RECORD-OF-RUN
027000         MOVE TR-TYPE TO WK-BREAK-TYPE
027100         MOVE "N" TO WK-FIRST-RECORD-SWITCH
027200     ELSE
027300         IF TR-TYPE NOT = WK-BREAK-TYPE
027400             PERFORM 6000-WRITE-SUBTOTAL-LINE THRU 6000-EXIT
027500             MOVE TR-TYPE TO WK-BREAK-TYPE
027600             MOVE ZERO TO WK-TYPE-COUNT WK-TYPE-AMOUNT.
027700 2100-EXIT.
027800     EXIT.
027900*
028000 2200-WRITE-DETAIL-LINE.
028100     MOVE SPACES TO WK-DETAIL-LINE.
028200     MOVE TR-ID TO DL-ID.
028300     MOVE TR-ORDER-ID TO DL-ORDER-ID.
028400     MOVE TR-ACCOUNT-ID TO DL-ACCOUNT-ID.
028500     MOVE TR-AMOUNT TO WK-DECIMAL-AMOUNT.
028600     MOVE WK-DECIMAL-AMOUNT TO DL-AMOUNT.
028700     MOVE TR-TYPE TO DL-TYPE.
028800     MOVE TR-CATEGORY TO DL-CATEGORY.
028900     WRITE PRINT-LINE FROM WK-DETAIL-LINE.
029000 2200-EXIT.
029100     EXIT.
029200*
029300 2300-ACCUMULATE-TOTALS.
029400     MOVE TR-AMOUNT TO WK-DECIMAL-AMOUNT.
029500     ADD 1 TO WK-TYPE-COUNT.
029600     ADD WK-DECIMAL-AMOUNT TO WK-TYPE-AMOUNT.
029700     ADD 1 TO WK-GRAND-COUNT.
029800     ADD WK-DECIMAL-AMOUNT TO WK-GRAND-AMOUNT.
029900 2300-EXIT.
030000     EXIT.
030100*
030200 6000-WRITE-SUBTOTAL-LINE.
030300     MOVE WK-BREAK-TYPE TO ST-TYPE.
030400     MOVE WK-TYPE-COUNT TO ST-COUNT.
030500     MOVE WK-TYPE-AMOUNT TO ST-AMOUNT.
030600     WRITE PRINT-LINE FROM WK-SUBTOTAL-LINE.
030700 6000-EXIT.
030800     EXIT.
030900*
031000 7000-WRITE-FINAL-BREAK.
031100     IF NOT FIRST-RECORD-OF-RUN
031200         PERFORM 6000-WRITE-SUBTOTAL-LINE THRU 6000-EXIT.
031300     MOVE WK-GRAND-COUNT TO GT-COUNT.
031400     MOVE WK-GRAND-AMOUNT TO GT-AMOUNT.
031500     WRITE PRINT-LINE FROM WK-GRAND-TOTAL-LINE.
031600 7000-EXIT.
031700     EXIT.
031800*
031900 8000-READ-NEXT-LEDGER-RECORD.
032000     READ TRANSACTION-LEDGER NEXT RECORD
032100         AT END MOVE "1" TO LEDGER-STATUS-1.
032200 8000-EXIT.
032300     EXIT.
032400*
032500 0900-TERMINATE.
032600     CLOSE TRANSACTION-LEDGER.
032700     CLOSE TRANSACTION-REPORT.
032800     MOVE "Ended -- see counters in USERLOG" TO LOGMSG-TEXT.
032900     PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
033000 0900-EXIT.
033100     EXIT.
033200*
033300 9500-WRITE-LOG.
033400     DISPLAY LOGMSG.
033500 9500-EXIT.
033600     EXIT.
033700*
033800 9600-WRITE-LOG-ERR.
033900     DISPLAY LOGMSG-ERR.
034000 9600-EXIT.
034100     EXIT.
